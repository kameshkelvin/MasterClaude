000100      ******************************************************************
000200      * FECHA       : 20/03/1991                                       *
000300      * PROGRAMADOR : J. A. MORALES                                    *
000400      * APLICACION  : EDUCACION                                        *
000500      * PROGRAMA    : EDU4101, CORRIDA DE CALIFICACION AUTOMATICA      *
000600      * TIPO        : PROGRAMA PRINCIPAL (BATCH)                       *
000700      * DESCRIPCION : CARGA A MEMORIA EXAMFILE, QUESFILE, ANSWFILE Y   *
000800      *             : ATTMFILE, LOCALIZA LOS INTENTOS PENDIENTES DE    *
000900      *             : NOTA (SUBMITTED/AUTO_SUBMITTED/TIMEOUT), ARMA LA *
001000      *             : TABLA DE PREGUNTA/RESPUESTA DE CADA UNO Y LLAMA  *
001100      *             : A EDU4100 PARA CALIFICARLO.  SI UN INTENTO FALLA *
001200      *             : SE REPORTA Y SE CONTINUA CON EL SIGUIENTE.  AL   *
001300      *             : TERMINAR REGRABA ANSWFILE Y ATTMFILE COMPLETOS.  *
001400      * ARCHIVOS    : EXAMFILE(E) QUESFILE(E) ANSWFILE(E/S) ATTMFILE(E/S)
001500      * PROGRAMA(S) : EDU4100 (CALIFICA CADA INTENTO)                  *
001600      * INVOCADO POR: JCL DE LA CORRIDA NOCTURNA DE EDUCACION          *
001700      ******************************************************************
001800      ******************************************************************
001900      *                  B I T A C O R A   D E   C A M B I O S         *
002000      ******************************************************************
002100      * 20/03/1991  JAM  PROGRAMA ORIGINAL, CORRIDA UNICA POR TURNO    *
002200      *                  NOCTURNO PARA CALIFICAR ENTREGAS DEL DIA.     *
002300      * 04/10/1991  JAM  SE AGREGA EL CONTADOR DE INTENTOS RECHAZADOS  *
002400      *                  POR ERROR PARA EL RESUMEN DE FIN DE CORRIDA.  *
002500      * 30/01/1992  RQP  LA CORRIDA YA NO SE DETIENE SI UN INTENTO NO  *
002600      *                  TIENE PREGUNTAS EMPAREJADAS; SE SALTA Y SIGUE.*
002700      * 14/02/1998  EDR  REVISION Y2K DE ESTA APLICACION (Y2K-EDU-07), *
002800      *                  SIN HALLAZGOS EN ESTE PROGRAMA.               *
002900      * 12/05/2006  MTZ  SOLICITUD 2006-077: EL RESUMEN DE FIN DE      *
003000      *                  CORRIDA AHORA SE IMPRIME EN EDU4101L EN VEZ   *
003100      *                  DE SOLO CONSOLA.                              *
003200      * 14/03/2024  EEDR SOLICITUD 2024-0041: EL PROGRAMA SE PARTE DEL *
003300      *                  ANTIGUO EDU4004; LA CALIFICACION POR PREGUNTA *
003400      *                  AHORA VIVE EN EDU4100 PARA COMPARTIRLA CON EL *
003500      *                  DRIVER DE CICLO DE VIDA EDU4102.              *
003600      * 02/06/2024  EEDR SOLICITUD 2024-0058: SE LIMITA A 9999 EL      *
003700      *                  NUMERO DE INTENTOS Y A 200 LAS PREGUNTAS POR  *
003800      *                  EXAMEN SEGUN EL NUEVO ESTANDAR DE TABLAS DE   *
003900      *                  LA APLICACION EDUCACION.                     *
004000      * 02/08/2024  EEDR SOLICITUD 2024-0064: 332-GRABAR-UNA-RESPUESTA *
004100      *                  EMPAREJABA LA RESPUESTA A REGRABAR COMPARANDO *
004200      *                  EL TEXTO DE LA RESPUESTA EN VEZ DE LA LLAVE;  *
004300      *                  DOS PREGUNTAS DEL MISMO INTENTO CONTESTADAS   *
004400      *                  IGUAL QUEDABAN CON EL MISMO RESULTADO.  AHORA *
004500      *                  SE EMPAREJA POR PREGUNTA-ID (VER EDU4100).    *
004600      * 07/08/2024  EEDR SOLICITUD 2024-0067: LA TABLA DE PARAMETROS   *
004700      *                  PARA EDU4100 (ANTES LK-TABLA-CALIFICACION Y   *
004800      *                  CAMPOS LK-/LKT-) SE RENOMBRA A NOMBRE LLANO   *
004900      *                  (TABLA-CALIFICACION, DETALLE-PREGUNTA, ETC.)  *
005000      *                  PORQUE ESOS PREFIJOS NO SE USAN EN NINGUN     *
005100      *                  OTRO PROGRAMA DE LA APLICACION (VER EDU4100). *
005200      ******************************************************************
005300       IDENTIFICATION DIVISION.
005400       PROGRAM-ID.    EDU4101.
005500       AUTHOR.        J. A. MORALES.
005600       INSTALLATION.  BANCO INDUSTRIAL, DIVISION EDUCACION.
005700       DATE-WRITTEN.  20/03/1991.
005800       DATE-COMPILED.
005900       SECURITY.      USO INTERNO - APLICACION EDUCACION.
006000      *
006100       ENVIRONMENT DIVISION.
006200       CONFIGURATION SECTION.
006300       SPECIAL-NAMES.
006400           C01 IS TOP-OF-FORM.
006500       INPUT-OUTPUT SECTION.
006600       FILE-CONTROL.
006700           SELECT EXAMFILE   ASSIGN TO EXAMFILE
006800                  ORGANIZATION IS LINE SEQUENTIAL
006900                  FILE STATUS IS FS-EXAMFILE.
007000           SELECT QUESFILE   ASSIGN TO QUESFILE
007100                  ORGANIZATION IS LINE SEQUENTIAL
007200                  FILE STATUS IS FS-QUESFILE.
007300           SELECT ANSWFILE   ASSIGN TO ANSWFILE
007400                  ORGANIZATION IS LINE SEQUENTIAL
007500                  FILE STATUS IS FS-ANSWFILE.
007600           SELECT ATTMFILE   ASSIGN TO ATTMFILE
007700                  ORGANIZATION IS LINE SEQUENTIAL
007800                  FILE STATUS IS FS-ATTMFILE.
007900           SELECT EDU4101L   ASSIGN TO EDU4101L
008000                  ORGANIZATION IS LINE SEQUENTIAL
008100                  FILE STATUS IS FS-EDU4101L.
008200      *
008300       DATA DIVISION.
008400       FILE SECTION.
008500       FD  EXAMFILE
008600           LABEL RECORDS ARE STANDARD
008700           RECORDING MODE IS F.
008800       01  EXM-REGISTRO-FD           PIC X(150).
008900      *
009000       FD  QUESFILE
009100           LABEL RECORDS ARE STANDARD
009200           RECORDING MODE IS F.
009300       01  QST-REGISTRO-FD           PIC X(250).
009400      *
009500       FD  ANSWFILE
009600           LABEL RECORDS ARE STANDARD
009700           RECORDING MODE IS F.
009800       01  ANS-REGISTRO-FD           PIC X(230).
009900      *
010000       FD  ATTMFILE
010100           LABEL RECORDS ARE STANDARD
010200           RECORDING MODE IS F.
010300       01  ATM-REGISTRO-FD           PIC X(100).
010400      *
010500       FD  EDU4101L
010600           LABEL RECORDS ARE STANDARD
010700           RECORDING MODE IS F.
010800       01  LIN-EDU4101L              PIC X(132).
010900      *
011000       WORKING-STORAGE SECTION.
011100       77  WKS-NOMBRE-PROGRAMA       PIC X(08)  VALUE 'EDU4101'.
011200       01  WKS-ESTADOS-ARCHIVO.
011300           05  FS-EXAMFILE           PIC X(02)  VALUE '00'.
011400               88  FS-EXAMFILE-OK            VALUE '00'.
011500               88  FS-EXAMFILE-EOF           VALUE '10'.
011600           05  FS-QUESFILE           PIC X(02)  VALUE '00'.
011700               88  FS-QUESFILE-OK            VALUE '00'.
011800               88  FS-QUESFILE-EOF           VALUE '10'.
011900           05  FS-ANSWFILE           PIC X(02)  VALUE '00'.
012000               88  FS-ANSWFILE-OK            VALUE '00'.
012100               88  FS-ANSWFILE-EOF           VALUE '10'.
012200           05  FS-ATTMFILE           PIC X(02)  VALUE '00'.
012300               88  FS-ATTMFILE-OK            VALUE '00'.
012400               88  FS-ATTMFILE-EOF           VALUE '10'.
012500           05  FS-EDU4101L           PIC X(02)  VALUE '00'.
012600               88  FS-EDU4101L-OK            VALUE '00'.
012700      *
012800       COPY EDU4EXM.
012900       COPY EDU4QST.
013000       COPY EDU4ANS.
013100       COPY EDU4ATM.
013200           05  FILLER                PIC X(01)  VALUE SPACE.
013300      ******************************************************************
013400      *      TABLAS DE TRABAJO: UN RENGLON EN MEMORIA POR REGISTRO     *
013500      ******************************************************************
013600       01  WKS-TABLA-EXAMENES.
013700           05  WKS-EXM-MAX           PIC 9(05)  COMP VALUE 2000.
013800           05  WKS-EXM-RENGLON OCCURS 2000
013900                                INDEXED BY WKS-EXM-NDX.
014000               10  WKS-EXM-DATO      PIC X(150).
014100           05  WKS-EXM-TOTAL         PIC 9(05)  COMP VALUE ZEROS.
014200           05  FILLER                PIC X(01)  VALUE SPACE.
014300      *
014400       01  WKS-TABLA-PREGUNTAS.
014500           05  WKS-QST-MAX           PIC 9(05)  COMP VALUE 20000.
014600           05  WKS-QST-RENGLON OCCURS 20000
014700                                INDEXED BY WKS-QST-NDX.
014800               10  WKS-QST-DATO      PIC X(250).
014900           05  WKS-QST-TOTAL         PIC 9(05)  COMP VALUE ZEROS.
015000           05  FILLER                PIC X(01)  VALUE SPACE.
015100      *
015200       01  WKS-TABLA-RESPUESTAS.
015300           05  WKS-ANS-MAX           PIC 9(05)  COMP VALUE 20000.
015400           05  WKS-ANS-RENGLON OCCURS 20000
015500                                INDEXED BY WKS-ANS-NDX.
015600               10  WKS-ANS-DATO      PIC X(230).
015700           05  WKS-ANS-TOTAL         PIC 9(05)  COMP VALUE ZEROS.
015800           05  FILLER                PIC X(01)  VALUE SPACE.
015900      *
016000       01  WKS-TABLA-INTENTOS.
016100           05  WKS-ATM-MAX           PIC 9(04)  COMP VALUE 9999.
016200           05  WKS-ATM-RENGLON OCCURS 9999
016300                                INDEXED BY WKS-ATM-NDX.
016400               10  WKS-ATM-DATO      PIC X(100).
016500           05  WKS-ATM-TOTAL         PIC 9(04)  COMP VALUE ZEROS.
016600           05  FILLER                PIC X(01)  VALUE SPACE.
016700      ******************************************************************
016800      *      CONTADORES DE CONTROL DE LA CORRIDA                       *
016900      ******************************************************************
017000       01  WKS-CONTADORES.
017100           05  WKS-CTA-LEIDOS        PIC 9(04)  COMP VALUE ZEROS.
017200           05  WKS-CTA-CALIFICADOS   PIC 9(04)  COMP VALUE ZEROS.
017300           05  WKS-CTA-RECHAZADOS    PIC 9(04)  COMP VALUE ZEROS.
017400           05  WKS-CTA-PREGUNTAS     PIC 9(04)  COMP VALUE ZEROS.
017500           05  FILLER                PIC X(01)  VALUE SPACE.
017600      *
017700       01  WKS-SUBINDICES.
017800           05  WKS-I                 PIC 9(05)  COMP VALUE ZEROS.
017900           05  WKS-J                 PIC 9(05)  COMP VALUE ZEROS.
018000           05  FILLER                PIC X(01)  VALUE SPACE.
018100      *
018200       01  WKS-SWITCHES.
018300           05  WKS-SW-ERROR-INTENTO  PIC X(01)  VALUE 'N'.
018400               88  WKS-INTENTO-CON-ERROR    VALUE 'Y'.
018500           05  FILLER                PIC X(01)  VALUE SPACE.
018600      ******************************************************************
018700      *      AREA DE TRABAJO PARA LLAMAR A EDU4100                     *
018800      ******************************************************************
018900       77  NOTA-APROBACION        PIC 9(03)V9(02) VALUE ZEROS.
019000       77  CANTIDAD-PREGUNTAS     PIC 9(04) COMP  VALUE ZEROS.
019100       01  TABLA-CALIFICACION.
019200           05  DETALLE-PREGUNTA OCCURS 200.
019300               10  PREGUNTA-ID      PIC 9(09).
019400               10  TIPO-PREGUNTA             PIC X(16).
019500               10  PUNTOS-PREGUNTA           PIC 9(04)V9(02).
019600               10  RESPUESTA-CORRECTA    PIC X(200).
019700               10  RESPUESTA-ESTUDIANTE    PIC X(200).
019800               10  ES-CORRECTO      PIC X(01).
019900               10  PUNTAJE-OBTENIDO          PIC 9(04)V9(02).
020000           05  FILLER                PIC X(01)  VALUE SPACE.
020100       01  RESULTADO-INTENTO.
020200           05  NOTA-PORCENTAJE    PIC 9(03)V9(02).
020300           05  LETRA-CALIFICACION              PIC X(02).
020400           05  INDICADOR-APROBADO           PIC X(01).
020500           05  FILLER                PIC X(01)  VALUE SPACE.
020600      *
020700       77  WKS-LINEA-RESUMEN         PIC X(132) VALUE SPACES.
020800       01  WKS-FECHA-HORA-SISTEMA.
020900           05  WKS-FHS-FECHA         PIC 9(08)  VALUE ZEROS.
021000           05  WKS-FHS-FECHA-R REDEFINES WKS-FHS-FECHA.
021100               10  WKS-FHS-ANIO      PIC 9(04).
021200               10  WKS-FHS-MES       PIC 9(02).
021300               10  WKS-FHS-DIA       PIC 9(02).
021400           05  WKS-FHS-HORA          PIC 9(06)  VALUE ZEROS.
021500           05  FILLER                PIC X(01)  VALUE SPACE.
021600       77  WKS-FECHA-IMPRESA         PIC X(10)  VALUE SPACES.
021700      ******************************************************************
021800      *                  P R O C E D U R E   D I V I S I O N           *
021900      ******************************************************************
022000       PROCEDURE DIVISION.
022100      *
022200       000-MAIN SECTION.
022300           PERFORM 100-INICIO
022400           PERFORM 200-CARGAR-ARCHIVOS
022500           PERFORM 300-CALIFICAR-INTENTOS-PENDIENTES
022600                   VARYING WKS-ATM-NDX FROM 1 BY 1
022700                   UNTIL WKS-ATM-NDX > WKS-ATM-TOTAL
022800           PERFORM 700-REGRABAR-ARCHIVOS
022900           PERFORM 800-IMPRIMIR-RESUMEN
023000           PERFORM 900-FIN
023100           STOP RUN.
023200       000-MAIN-E. EXIT.
023300      *
023400       100-INICIO SECTION.
023500           ACCEPT WKS-FHS-FECHA FROM DATE YYYYMMDD
023600           ACCEPT WKS-FHS-HORA  FROM TIME
023700           OPEN INPUT  EXAMFILE
023800                       QUESFILE
023900           OPEN I-O    ANSWFILE
024000                       ATTMFILE
024100           OPEN OUTPUT EDU4101L
024200           DISPLAY 'EDU4101 INICIA CORRIDA DE CALIFICACION '
024300                   WKS-FHS-FECHA UPON CONSOLE.
024400       100-INICIO-E. EXIT.
024500      ******************************************************************
024600      *      200 - CARGA LOS CUATRO ARCHIVOS A MEMORIA                 *
024700      ******************************************************************
024800       200-CARGAR-ARCHIVOS SECTION.
024900           PERFORM 210-CARGAR-EXAMENES
025000           PERFORM 220-CARGAR-PREGUNTAS
025100           PERFORM 230-CARGAR-RESPUESTAS
025200           PERFORM 240-CARGAR-INTENTOS.
025300       200-CARGAR-ARCHIVOS-E. EXIT.
025400      *
025500       210-CARGAR-EXAMENES SECTION.
025600           MOVE ZEROS TO WKS-EXM-TOTAL
025700           READ EXAMFILE
025800               AT END SET FS-EXAMFILE-EOF TO TRUE
025900           END-READ
026000           PERFORM 211-GUARDAR-EXAMEN
026100                   UNTIL FS-EXAMFILE-EOF.
026200       210-CARGAR-EXAMENES-E. EXIT.
026300      *
026400       211-GUARDAR-EXAMEN SECTION.
026500           ADD 1 TO WKS-EXM-TOTAL
026600           SET WKS-EXM-NDX TO WKS-EXM-TOTAL
026700           MOVE EXM-REGISTRO-FD TO WKS-EXM-DATO (WKS-EXM-NDX)
026800           READ EXAMFILE
026900               AT END SET FS-EXAMFILE-EOF TO TRUE
027000           END-READ.
027100       211-GUARDAR-EXAMEN-E. EXIT.
027200      *
027300       220-CARGAR-PREGUNTAS SECTION.
027400           MOVE ZEROS TO WKS-QST-TOTAL
027500           READ QUESFILE
027600               AT END SET FS-QUESFILE-EOF TO TRUE
027700           END-READ
027800           PERFORM 221-GUARDAR-PREGUNTA
027900                   UNTIL FS-QUESFILE-EOF.
028000       220-CARGAR-PREGUNTAS-E. EXIT.
028100      *
028200       221-GUARDAR-PREGUNTA SECTION.
028300           ADD 1 TO WKS-QST-TOTAL
028400           SET WKS-QST-NDX TO WKS-QST-TOTAL
028500           MOVE QST-REGISTRO-FD TO WKS-QST-DATO (WKS-QST-NDX)
028600           READ QUESFILE
028700               AT END SET FS-QUESFILE-EOF TO TRUE
028800           END-READ.
028900       221-GUARDAR-PREGUNTA-E. EXIT.
029000      *
029100       230-CARGAR-RESPUESTAS SECTION.
029200           MOVE ZEROS TO WKS-ANS-TOTAL
029300           READ ANSWFILE
029400               AT END SET FS-ANSWFILE-EOF TO TRUE
029500           END-READ
029600           PERFORM 231-GUARDAR-RESPUESTA
029700                   UNTIL FS-ANSWFILE-EOF.
029800       230-CARGAR-RESPUESTAS-E. EXIT.
029900      *
030000       231-GUARDAR-RESPUESTA SECTION.
030100           ADD 1 TO WKS-ANS-TOTAL
030200           SET WKS-ANS-NDX TO WKS-ANS-TOTAL
030300           MOVE ANS-REGISTRO-FD TO WKS-ANS-DATO (WKS-ANS-NDX)
030400           READ ANSWFILE
030500               AT END SET FS-ANSWFILE-EOF TO TRUE
030600           END-READ.
030700       231-GUARDAR-RESPUESTA-E. EXIT.
030800      *
030900       240-CARGAR-INTENTOS SECTION.
031000           MOVE ZEROS TO WKS-ATM-TOTAL
031100           READ ATTMFILE
031200               AT END SET FS-ATTMFILE-EOF TO TRUE
031300           END-READ
031400           PERFORM 241-GUARDAR-INTENTO
031500                   UNTIL FS-ATTMFILE-EOF.
031600       240-CARGAR-INTENTOS-E. EXIT.
031700      *
031800       241-GUARDAR-INTENTO SECTION.
031900           ADD 1 TO WKS-ATM-TOTAL
032000           SET WKS-ATM-NDX TO WKS-ATM-TOTAL
032100           MOVE ATM-REGISTRO-FD TO WKS-ATM-DATO (WKS-ATM-NDX)
032200           ADD 1 TO WKS-CTA-LEIDOS
032300           READ ATTMFILE
032400               AT END SET FS-ATTMFILE-EOF TO TRUE
032500           END-READ.
032600       241-GUARDAR-INTENTO-E. EXIT.
032700      ******************************************************************
032800      *   300 - RECORRE LA TABLA DE INTENTOS, CALIFICA LOS QUE ESTAN   *
032900      *   SUBMITTED/AUTO_SUBMITTED/TIMEOUT                             *
033000      ******************************************************************
033100       300-CALIFICAR-INTENTOS-PENDIENTES SECTION.
033200           MOVE WKS-ATM-DATO (WKS-ATM-NDX) TO ATM-REGISTRO
033300           IF ATM-PENDIENTE-DE-NOTA
033400              MOVE 'N' TO WKS-SW-ERROR-INTENTO
033500              PERFORM 310-ARMAR-TABLA-CALIFICACION
033600              IF WKS-INTENTO-CON-ERROR
033700                 ADD 1 TO WKS-CTA-RECHAZADOS
033800              ELSE
033900                 PERFORM 320-LLAMAR-CALIFICADOR
034000                 PERFORM 330-ACTUALIZAR-INTENTO
034100                 ADD 1 TO WKS-CTA-CALIFICADOS
034200              END-IF
034300           END-IF.
034400       300-CALIFICAR-INTENTOS-PENDIENTES-E. EXIT.
034500      ******************************************************************
034600      *   310 - BUSCA EL EXAMEN DEL INTENTO, SUS PREGUNTAS Y LAS       *
034700      *   RESPUESTAS DADAS, Y ARMA TABLA-CALIFICACION PARA EDU4100  *
034800      ******************************************************************
034900       310-ARMAR-TABLA-CALIFICACION SECTION.
035000           MOVE ZEROS TO CANTIDAD-PREGUNTAS
035100           PERFORM 311-BUSCAR-EXAMEN-DEL-INTENTO
035200           IF NOT WKS-INTENTO-CON-ERROR
035300              PERFORM 312-RECORRER-PREGUNTAS-DEL-EXAMEN
035400                      VARYING WKS-QST-NDX FROM 1 BY 1
035500                      UNTIL WKS-QST-NDX > WKS-QST-TOTAL
035600           END-IF
035700           IF CANTIDAD-PREGUNTAS = ZEROS
035800              MOVE 'Y' TO WKS-SW-ERROR-INTENTO
035900              DISPLAY 'EDU4101 INTENTO SIN PREGUNTAS EMPAREJADAS: '
036000                      ATM-INTENTO-ID UPON CONSOLE
036100           END-IF.
036200       310-ARMAR-TABLA-CALIFICACION-E. EXIT.
036300      *
036400       311-BUSCAR-EXAMEN-DEL-INTENTO SECTION.
036500           MOVE 'Y' TO WKS-SW-ERROR-INTENTO
036600           PERFORM 313-PROBAR-UN-EXAMEN
036700                   VARYING WKS-EXM-NDX FROM 1 BY 1
036800                   UNTIL WKS-EXM-NDX > WKS-EXM-TOTAL
036900                   OR NOT WKS-INTENTO-CON-ERROR
037000           IF WKS-INTENTO-CON-ERROR
037100              DISPLAY 'EDU4101 EXAMEN NO ENCONTRADO PARA INTENTO: '
037200                      ATM-INTENTO-ID UPON CONSOLE
037300           END-IF.
037400       311-BUSCAR-EXAMEN-DEL-INTENTO-E. EXIT.
037500      *
037600       313-PROBAR-UN-EXAMEN SECTION.
037700           MOVE WKS-EXM-DATO (WKS-EXM-NDX) TO EXM-REGISTRO
037800           IF EXM-EXAMEN-ID = ATM-EXAMEN-ID
037900              MOVE EXM-NOTA-APROBACION TO NOTA-APROBACION
038000              MOVE 'N' TO WKS-SW-ERROR-INTENTO
038100           END-IF.
038200       313-PROBAR-UN-EXAMEN-E. EXIT.
038300      *
038400       312-RECORRER-PREGUNTAS-DEL-EXAMEN SECTION.
038500           MOVE WKS-QST-DATO (WKS-QST-NDX) TO QST-REGISTRO
038600           IF QST-EXAMEN-ID = ATM-EXAMEN-ID
038700              PERFORM 314-EMPAREJAR-RESPUESTA
038800           END-IF.
038900       312-RECORRER-PREGUNTAS-DEL-EXAMEN-E. EXIT.
039000      ******************************************************************
039100      *   314 - BUSCA LA RESPUESTA DEL ESTUDIANTE A ESTA PREGUNTA DE   *
039200      *   ESTE INTENTO (PUEDE NO EXISTIR = PREGUNTA SIN CONTESTAR)     *
039300      ******************************************************************
039400       314-EMPAREJAR-RESPUESTA SECTION.
039500           IF CANTIDAD-PREGUNTAS < 200
039600              ADD 1 TO CANTIDAD-PREGUNTAS
039700              MOVE QST-PREGUNTA-ID        TO
039800                   PREGUNTA-ID (CANTIDAD-PREGUNTAS)
039900              MOVE QST-TIPO               TO
040000                   TIPO-PREGUNTA (CANTIDAD-PREGUNTAS)
040100              MOVE QST-PUNTOS             TO
040200                   PUNTOS-PREGUNTA (CANTIDAD-PREGUNTAS)
040300              MOVE QST-RESPUESTA-CORRECTA TO
040400                   RESPUESTA-CORRECTA (CANTIDAD-PREGUNTAS)
040500              MOVE SPACES TO RESPUESTA-ESTUDIANTE (CANTIDAD-PREGUNTAS)
040600              PERFORM 315-BUSCAR-RESPUESTA-ESTUDIANTE
040700                      VARYING WKS-ANS-NDX FROM 1 BY 1
040800                      UNTIL WKS-ANS-NDX > WKS-ANS-TOTAL
040900           ELSE
041000              ADD 1 TO WKS-CTA-PREGUNTAS
041100              DISPLAY 'EDU4101 EXAMEN CON MAS DE 200 PREGUNTAS: '
041200                      QST-EXAMEN-ID UPON CONSOLE
041300           END-IF.
041400       314-EMPAREJAR-RESPUESTA-E. EXIT.
041500      *
041600       315-BUSCAR-RESPUESTA-ESTUDIANTE SECTION.
041700           MOVE WKS-ANS-DATO (WKS-ANS-NDX) TO ANS-REGISTRO
041800           IF ANS-INTENTO-ID = ATM-INTENTO-ID
041900              AND ANS-PREGUNTA-ID = QST-PREGUNTA-ID
042000              MOVE ANS-RESPUESTA-ESTUDIANTE TO
042100                   RESPUESTA-ESTUDIANTE (CANTIDAD-PREGUNTAS)
042200           END-IF.
042300       315-BUSCAR-RESPUESTA-ESTUDIANTE-E. EXIT.
042400      ******************************************************************
042500      *   320 - INVOCA EL MOTOR DE CALIFICACION                        *
042600      ******************************************************************
042700       320-LLAMAR-CALIFICADOR SECTION.
042800           CALL 'EDU4100' USING NOTA-APROBACION
042900                                 CANTIDAD-PREGUNTAS
043000                                 TABLA-CALIFICACION
043100                                 RESULTADO-INTENTO.
043200       320-LLAMAR-CALIFICADOR-E. EXIT.
043300      ******************************************************************
043400      *   330 - REGRESA EL RESULTADO A LAS TABLAS DE ATTMFILE Y        *
043500      *   ANSWFILE, DEJA EL INTENTO EN ESTADO GRADED                   *
043600      ******************************************************************
043700       330-ACTUALIZAR-INTENTO SECTION.
043800           MOVE NOTA-PORCENTAJE  TO ATM-NOTA
043900           MOVE LETRA-CALIFICACION            TO ATM-LETRA
044000           MOVE INDICADOR-APROBADO         TO ATM-APROBADO
044100           MOVE WKS-FHS-FECHA       TO ATM-CALIFICADO-FECHA
044200           MOVE WKS-FHS-HORA        TO ATM-CALIFICADO-HORA
044300           SET  ATM-CALIFICADO      TO TRUE
044400           MOVE ATM-REGISTRO TO WKS-ATM-DATO (WKS-ATM-NDX)
044500           PERFORM 331-ACTUALIZAR-RESPUESTAS
044600                   VARYING WKS-J FROM 1 BY 1
044700                   UNTIL WKS-J > CANTIDAD-PREGUNTAS.
044800       330-ACTUALIZAR-INTENTO-E. EXIT.
044900      *
045000       331-ACTUALIZAR-RESPUESTAS SECTION.
045100           PERFORM 332-GRABAR-UNA-RESPUESTA
045200                   VARYING WKS-ANS-NDX FROM 1 BY 1
045300                   UNTIL WKS-ANS-NDX > WKS-ANS-TOTAL.
045400       331-ACTUALIZAR-RESPUESTAS-E. EXIT.
045500      *
045600       332-GRABAR-UNA-RESPUESTA SECTION.
045700           MOVE WKS-ANS-DATO (WKS-ANS-NDX) TO ANS-REGISTRO
045800           IF ANS-INTENTO-ID = ATM-INTENTO-ID
045900              AND ANS-PREGUNTA-ID = PREGUNTA-ID (WKS-J)
046000              MOVE ES-CORRECTO (WKS-J) TO ANS-ES-CORRECTO
046100              MOVE PUNTAJE-OBTENIDO (WKS-J)     TO ANS-PUNTAJE
046200              MOVE ANS-REGISTRO TO WKS-ANS-DATO (WKS-ANS-NDX)
046300           END-IF.
046400       332-GRABAR-UNA-RESPUESTA-E. EXIT.
046500      ******************************************************************
046600      *   700 - REGRABA ANSWFILE Y ATTMFILE COMPLETOS                  *
046700      ******************************************************************
046800       700-REGRABAR-ARCHIVOS SECTION.
046900           CLOSE ANSWFILE
047000           CLOSE ATTMFILE
047100           OPEN OUTPUT ANSWFILE
047200           OPEN OUTPUT ATTMFILE
047300           PERFORM 710-REGRABAR-UNA-RESPUESTA
047400                   VARYING WKS-ANS-NDX FROM 1 BY 1
047500                   UNTIL WKS-ANS-NDX > WKS-ANS-TOTAL
047600           PERFORM 720-REGRABAR-UN-INTENTO
047700                   VARYING WKS-ATM-NDX FROM 1 BY 1
047800                   UNTIL WKS-ATM-NDX > WKS-ATM-TOTAL
047900           CLOSE ANSWFILE
048000           CLOSE ATTMFILE.
048100       700-REGRABAR-ARCHIVOS-E. EXIT.
048200      *
048300       710-REGRABAR-UNA-RESPUESTA SECTION.
048400           MOVE WKS-ANS-DATO (WKS-ANS-NDX) TO ANS-REGISTRO-FD
048500           WRITE ANS-REGISTRO-FD.
048600       710-REGRABAR-UNA-RESPUESTA-E. EXIT.
048700      *
048800       720-REGRABAR-UN-INTENTO SECTION.
048900           MOVE WKS-ATM-DATO (WKS-ATM-NDX) TO ATM-REGISTRO-FD
049000           WRITE ATM-REGISTRO-FD.
049100       720-REGRABAR-UN-INTENTO-E. EXIT.
049200      ******************************************************************
049300      *   800 - RESUMEN DE FIN DE CORRIDA, VER SOLICITUD 2006-077      *
049400      ******************************************************************
049500       800-IMPRIMIR-RESUMEN SECTION.
049600           MOVE SPACES TO WKS-FECHA-IMPRESA
049700           STRING WKS-FHS-ANIO DELIMITED BY SIZE
049800                  '-'          DELIMITED BY SIZE
049900                  WKS-FHS-MES  DELIMITED BY SIZE
050000                  '-'          DELIMITED BY SIZE
050100                  WKS-FHS-DIA  DELIMITED BY SIZE
050200                  INTO WKS-FECHA-IMPRESA
050300           END-STRING
050400           MOVE SPACES TO WKS-LINEA-RESUMEN
050500           STRING 'EDU4101 ' DELIMITED BY SIZE
050600                  WKS-FECHA-IMPRESA DELIMITED BY SIZE
050700                  ' LEIDOS=' DELIMITED BY SIZE
050800                  WKS-CTA-LEIDOS    DELIMITED BY SIZE
050900                  ' CALIFICADOS='   DELIMITED BY SIZE
051000                  WKS-CTA-CALIFICADOS DELIMITED BY SIZE
051100                  ' RECHAZADOS='    DELIMITED BY SIZE
051200                  WKS-CTA-RECHAZADOS DELIMITED BY SIZE
051300                  INTO WKS-LINEA-RESUMEN
051400           END-STRING
051500           MOVE WKS-LINEA-RESUMEN TO LIN-EDU4101L
051600           WRITE LIN-EDU4101L
051700           DISPLAY WKS-LINEA-RESUMEN UPON CONSOLE.
051800       800-IMPRIMIR-RESUMEN-E. EXIT.
051900      *
052000       900-FIN SECTION.
052100           CLOSE EXAMFILE
052200           CLOSE QUESFILE
052300           CLOSE EDU4101L
052400           DISPLAY 'EDU4101 TERMINA CORRIDA DE CALIFICACION' UPON
052500                   CONSOLE.
052600       900-FIN-E. EXIT.
