000100      ******************************************************************
000200      * FECHA       : 10/04/1991                                       *
000300      * PROGRAMADOR : J. A. MORALES                                    *
000400      * APLICACION  : EDUCACION                                        *
000500      * PROGRAMA    : EDU4103, ESTADISTICAS DE CALIFICACION POR EXAMEN *
000600      * TIPO        : PROGRAMA PRINCIPAL (BATCH) / SUBRUTINA (CALL)    *
000700      * DESCRIPCION : RECORRE EL MAESTRO DE EXAMENES Y, PARA CADA UNO, *
000800      *             : ACUMULA LAS ESTADISTICAS DE LOS INTENTOS YA      *
000900      *             : CALIFICADOS (GRADED): PROMEDIO, MAXIMA, MINIMA,  *
001000      *             : PORCENTAJE DE APROBADOS Y CONTEO POR LETRA A-F.  *
001100      *             : ROMPE CONTROL POR EXAMEN, ESCRIBE UN REGISTRO EN *
001200      *             : STATSFILE Y UN RENGLON EN EL REPORTE EDU4103L.   *
001300      *             : SE PUEDE CORRER SOLO (BATCH NOCTURNO) O LLAMAR   *
001400      *             : DESDE EDU4102 AL TERMINAR SU REVISION DE CICLO.  *
001500      * ARCHIVOS    : EXAMFILE(E) ATTMFILE(E) STATSFILE(S) EDU4103L(S) *
001600      * INVOCADO POR: JCL DEL RELOJ, O CALL 'EDU4103' DESDE EDU4102    *
001700      ******************************************************************
001800      ******************************************************************
001900      *                  B I T A C O R A   D E   C A M B I O S         *
002000      ******************************************************************
002100      * 10/04/1991  JAM  PROGRAMA ORIGINAL: PROMEDIO Y MAXIMA/MINIMA   *
002200      *                  POR EXAMEN SOBRE LOS INTENTOS CALIFICADOS.    *
002300      * 25/09/1992  JAM  SE AGREGA EL PORCENTAJE DE APROBADOS Y EL     *
002400      *                  CONTEO POR LETRA A/B/C/D/F EN EL RESUMEN.     *
002500      * 11/03/1994  LCH  SE AGREGA EL REPORTE IMPRESO EDU4103L (ANTES  *
002600      *                  SOLO SE GRABABA STATSFILE SIN REPORTE).       *
002700      * 14/02/1998  EDR  REVISION Y2K DE ESTA APLICACION (Y2K-EDU-07), *
002800      *                  SIN HALLAZGOS EN ESTE PROGRAMA.               *
002900      * 30/07/2009  PQR  SOLICITUD 2009-118: LOS EXAMENES SIN NINGUN   *
003000      *                  INTENTO CALIFICADO AHORA ESCRIBEN UN REGISTRO *
003100      *                  EN CEROS EN VEZ DE OMITIRSE DE STATSFILE.     *
003200      * 14/03/2024  EEDR SOLICITUD 2024-0050: EL PROGRAMA SE VUELVE    *
003300      *                  INVOCABLE POR CALL (SIN STOP RUN PROPIO       *
003400      *                  CUANDO SE INVOCA ASI) PARA QUE EDU4102 PUEDA  *
003500      *                  REFRESCAR ESTADISTICAS AL FINAL DE SU CORRIDA.*
003600      * 02/06/2024  EEDR SOLICITUD 2024-0059: SE AGREGA UNA NARRATIVA  *
003700      *                  DE DIFICULTAD POR EXAMEN (SOLO EN DISPLAY, NO *
003800      *                  SE GRABA EN STATSFILE).                       *
003900      * 06/08/2024  EEDR SOLICITUD 2024-0066: LA NARRATIVA DE DIFICUL- *
004000      *                  TAD SOLO MIRABA EL PORCENTAJE DE APROBADOS Y  *
004100      *                  DEJABA FUERA EL PROMEDIO; SE REESCRIBE PARA   *
004200      *                  EXIGIR AMBOS DATOS (PROMEDIO Y PORCENTAJE)    *
004300      *                  SEGUN LOS CORTES PUBLICADOS POR LA APLICACION.*
004400      ******************************************************************
004500       IDENTIFICATION DIVISION.
004600       PROGRAM-ID.    EDU4103.
004700       AUTHOR.        J. A. MORALES.
004800       INSTALLATION.  BANCO INDUSTRIAL, DIVISION EDUCACION.
004900       DATE-WRITTEN.  10/04/1991.
005000       DATE-COMPILED.
005100       SECURITY.      USO INTERNO - APLICACION EDUCACION.
005200      *
005300       ENVIRONMENT DIVISION.
005400       CONFIGURATION SECTION.
005500       SPECIAL-NAMES.
005600           C01 IS TOP-OF-FORM.
005700       INPUT-OUTPUT SECTION.
005800       FILE-CONTROL.
005900           SELECT EXAMFILE   ASSIGN TO EXAMFILE
006000                  ORGANIZATION IS LINE SEQUENTIAL
006100                  FILE STATUS IS FS-EXAMFILE.
006200           SELECT ATTMFILE   ASSIGN TO ATTMFILE
006300                  ORGANIZATION IS LINE SEQUENTIAL
006400                  FILE STATUS IS FS-ATTMFILE.
006500           SELECT STATSFILE  ASSIGN TO STATSFILE
006600                  ORGANIZATION IS LINE SEQUENTIAL
006700                  FILE STATUS IS FS-STATSFILE.
006800           SELECT EDU4103L   ASSIGN TO EDU4103L
006900                  ORGANIZATION IS LINE SEQUENTIAL
007000                  FILE STATUS IS FS-EDU4103L.
007100      *
007200       DATA DIVISION.
007300       FILE SECTION.
007400       FD  EXAMFILE
007500           LABEL RECORDS ARE STANDARD
007600           RECORDING MODE IS F.
007700       01  EXM-REGISTRO-FD           PIC X(150).
007800      *
007900       FD  ATTMFILE
008000           LABEL RECORDS ARE STANDARD
008100           RECORDING MODE IS F.
008200       01  ATM-REGISTRO-FD           PIC X(100).
008300      *
008400       FD  STATSFILE
008500           LABEL RECORDS ARE STANDARD
008600           RECORDING MODE IS F.
008700       01  STA-REGISTRO-FD           PIC X(90).
008800      *
008900       FD  EDU4103L
009000           LABEL RECORDS ARE STANDARD
009100           RECORDING MODE IS F.
009200       01  LIN-EDU4103L              PIC X(132).
009300      *
009400       WORKING-STORAGE SECTION.
009500       77  WKS-NOMBRE-PROGRAMA       PIC X(08)  VALUE 'EDU4103'.
009600       01  WKS-ESTADOS-ARCHIVO.
009700           05  FS-EXAMFILE           PIC X(02)  VALUE '00'.
009800               88  FS-EXAMFILE-EOF           VALUE '10'.
009900           05  FS-ATTMFILE           PIC X(02)  VALUE '00'.
010000               88  FS-ATTMFILE-EOF           VALUE '10'.
010100           05  FS-STATSFILE          PIC X(02)  VALUE '00'.
010200           05  FS-EDU4103L           PIC X(02)  VALUE '00'.
010300      *
010400       COPY EDU4EXM.
010500       COPY EDU4ATM.
010600       COPY EDU4STA.
010700           05  FILLER                PIC X(01)  VALUE SPACE.
010800      ******************************************************************
010900      *      TABLAS DE TRABAJO: UN RENGLON EN MEMORIA POR REGISTRO     *
011000      ******************************************************************
011100       01  WKS-TABLA-EXAMENES.
011200           05  WKS-EXM-RENGLON OCCURS 2000
011300                                INDEXED BY WKS-EXM-NDX.
011400               10  WKS-EXM-DATO      PIC X(150).
011500           05  WKS-EXM-TOTAL         PIC 9(05)  COMP VALUE ZEROS.
011600           05  FILLER                PIC X(01)  VALUE SPACE.
011700      *
011800       01  WKS-TABLA-INTENTOS.
011900           05  WKS-ATM-RENGLON OCCURS 9999
012000                                INDEXED BY WKS-ATM-NDX.
012100               10  WKS-ATM-DATO      PIC X(100).
012200           05  WKS-ATM-TOTAL         PIC 9(04)  COMP VALUE ZEROS.
012300           05  FILLER                PIC X(01)  VALUE SPACE.
012400      *
012500       01  WKS-SUBINDICES.
012600           05  WKS-I                 PIC 9(05)  COMP VALUE ZEROS.
012700           05  FILLER                PIC X(01)  VALUE SPACE.
012800      ******************************************************************
012900      *      ACUMULADORES DE LA RUPTURA DE CONTROL POR EXAMEN          *
013000      ******************************************************************
013100       01  WKS-ACUMULADORES-EXAMEN.
013200           05  WKS-ACU-TOTALES       PIC 9(07)  COMP VALUE ZEROS.
013300           05  WKS-ACU-COMPLETOS     PIC 9(07)  COMP VALUE ZEROS.
013400           05  WKS-ACU-SUMA-NOTA     PIC 9(09)V9(02) VALUE ZEROS.
013500           05  WKS-ACU-MAXIMA        PIC 9(03)V9(02) VALUE ZEROS.
013600           05  WKS-ACU-MINIMA        PIC 9(03)V9(02) VALUE 999.99.
013700           05  WKS-ACU-APROBADOS     PIC 9(07)  COMP VALUE ZEROS.
013800           05  WKS-ACU-LETRA-A       PIC 9(07)  COMP VALUE ZEROS.
013900           05  WKS-ACU-LETRA-B       PIC 9(07)  COMP VALUE ZEROS.
014000           05  WKS-ACU-LETRA-C       PIC 9(07)  COMP VALUE ZEROS.
014100           05  WKS-ACU-LETRA-D       PIC 9(07)  COMP VALUE ZEROS.
014200           05  WKS-ACU-LETRA-F       PIC 9(07)  COMP VALUE ZEROS.
014300           05  FILLER                PIC X(01)  VALUE SPACE.
014400      *
014500       01  WKS-TOTALES-CORRIDA.
014600           05  WKS-TOT-EXAMENES      PIC 9(05)  COMP VALUE ZEROS.
014700           05  WKS-TOT-SIN-INTENTOS  PIC 9(05)  COMP VALUE ZEROS.
014800           05  FILLER                PIC X(01)  VALUE SPACE.
014900      *
015000       77  WKS-NARRATIVA-DIFICULTAD  PIC X(18)  VALUE SPACES.
015100      ******************************************************************
015200      *      FECHA DE LA CORRIDA, PARA EL ENCABEZADO DEL REPORTE       *
015300      ******************************************************************
015400       01  WKS-FECHA-HORA-SISTEMA.
015500           05  WKS-FHS-FECHA         PIC 9(08)  VALUE ZEROS.
015600           05  WKS-FHS-FECHA-R REDEFINES WKS-FHS-FECHA.
015700               10  WKS-FHS-ANIO      PIC 9(04).
015800               10  WKS-FHS-MES       PIC 9(02).
015900               10  WKS-FHS-DIA       PIC 9(02).
016000           05  WKS-FHS-HORA          PIC 9(06)  VALUE ZEROS.
016100           05  FILLER                PIC X(01)  VALUE SPACE.
016200       77  WKS-FECHA-IMPRESA         PIC X(10)  VALUE SPACES.
016300      ******************************************************************
016400      *      RENGLONES DE ENCABEZADO Y DETALLE DEL REPORTE EDU4103L    *
016500      ******************************************************************
016600       01  WKS-ENCABEZADO-1.
016700           05  FILLER                PIC X(30)
016800                  VALUE 'EDU4103  ESTADISTICAS DE CALIF'.
016900           05  FILLER                PIC X(20) VALUE 'ICACION POR EXAMEN  '.
017000           05  FILLER                PIC X(10) VALUE 'CORRIDA: '.
017100           05  WKS-ENC-FECHA         PIC X(10) VALUE SPACES.
017200           05  FILLER                PIC X(62) VALUE SPACES.
017300      *
017400       01  WKS-ENCABEZADO-2.
017500           05  FILLER                PIC X(11) VALUE 'EXAMEN-ID'.
017600           05  FILLER                PIC X(08) VALUE 'TOTALES'.
017700           05  FILLER                PIC X(11) VALUE 'COMPLETOS'.
017800           05  FILLER                PIC X(10) VALUE 'PROMEDIO'.
017900           05  FILLER                PIC X(09) VALUE 'MAXIMA'.
018000           05  FILLER                PIC X(09) VALUE 'MINIMA'.
018100           05  FILLER                PIC X(09) VALUE '%-APROB'.
018200           05  FILLER                PIC X(30) VALUE 'A     B     C     D     F'.
018300           05  FILLER                PIC X(35) VALUE SPACES.
018400      *
018500       01  WKS-RENGLON-DETALLE.
018600           05  DET-EXAMEN-ID         PIC Z(08)9.
018700           05  FILLER                PIC X(02) VALUE SPACES.
018800           05  DET-TOTALES           PIC ZZZ,ZZ9.
018900           05  FILLER                PIC X(02) VALUE SPACES.
019000           05  DET-COMPLETOS         PIC ZZZ,ZZ9.
019100           05  FILLER                PIC X(03) VALUE SPACES.
019200           05  DET-PROMEDIO          PIC ZZ9.99.
019300           05  FILLER                PIC X(03) VALUE SPACES.
019400           05  DET-MAXIMA            PIC ZZ9.99.
019500           05  FILLER                PIC X(03) VALUE SPACES.
019600           05  DET-MINIMA            PIC ZZ9.99.
019700           05  FILLER                PIC X(03) VALUE SPACES.
019800           05  DET-PCT-APROB         PIC ZZ9.99.
019900           05  FILLER                PIC X(03) VALUE SPACES.
020000           05  DET-LETRA-A           PIC ZZZZ9.
020100           05  FILLER                PIC X(01) VALUE SPACES.
020200           05  DET-LETRA-B           PIC ZZZZ9.
020300           05  FILLER                PIC X(01) VALUE SPACES.
020400           05  DET-LETRA-C           PIC ZZZZ9.
020500           05  FILLER                PIC X(01) VALUE SPACES.
020600           05  DET-LETRA-D           PIC ZZZZ9.
020700           05  FILLER                PIC X(01) VALUE SPACES.
020800           05  DET-LETRA-F           PIC ZZZZ9.
020900           05  FILLER                PIC X(22) VALUE SPACES.
021000      ******************************************************************
021100      *                  P R O C E D U R E   D I V I S I O N           *
021200      ******************************************************************
021300       PROCEDURE DIVISION.
021400      *
021500       000-MAIN SECTION.
021600           PERFORM 100-INICIO
021700           PERFORM 200-CARGAR-ARCHIVOS
021800           PERFORM 300-IMPRIMIR-ENCABEZADOS
021900           PERFORM 400-PROCESAR-UN-EXAMEN
022000                   VARYING WKS-EXM-NDX FROM 1 BY 1
022100                   UNTIL WKS-EXM-NDX > WKS-EXM-TOTAL
022200           PERFORM 900-FIN
022300           GOBACK.
022400       000-MAIN-E. EXIT.
022500      *
022600       100-INICIO SECTION.
022700           ACCEPT WKS-FHS-FECHA FROM DATE YYYYMMDD
022800           ACCEPT WKS-FHS-HORA  FROM TIME
022900           OPEN INPUT  EXAMFILE
023000                       ATTMFILE
023100           OPEN OUTPUT STATSFILE
023200                       EDU4103L
023300           DISPLAY 'EDU4103 INICIA ESTADISTICAS DE CALIFICACION' UPON
023400                   CONSOLE.
023500       100-INICIO-E. EXIT.
023600      ******************************************************************
023700      *      200 - CARGA EXAMFILE Y ATTMFILE A MEMORIA                 *
023800      ******************************************************************
023900       200-CARGAR-ARCHIVOS SECTION.
024000           PERFORM 210-CARGAR-EXAMENES
024100           PERFORM 220-CARGAR-INTENTOS.
024200       200-CARGAR-ARCHIVOS-E. EXIT.
024300      *
024400       210-CARGAR-EXAMENES SECTION.
024500           MOVE ZEROS TO WKS-EXM-TOTAL
024600           READ EXAMFILE
024700               AT END SET FS-EXAMFILE-EOF TO TRUE
024800           END-READ
024900           PERFORM 211-GUARDAR-EXAMEN
025000                   UNTIL FS-EXAMFILE-EOF.
025100       210-CARGAR-EXAMENES-E. EXIT.
025200      *
025300       211-GUARDAR-EXAMEN SECTION.
025400           ADD 1 TO WKS-EXM-TOTAL
025500           SET WKS-EXM-NDX TO WKS-EXM-TOTAL
025600           MOVE EXM-REGISTRO-FD TO WKS-EXM-DATO (WKS-EXM-NDX)
025700           READ EXAMFILE
025800               AT END SET FS-EXAMFILE-EOF TO TRUE
025900           END-READ.
026000       211-GUARDAR-EXAMEN-E. EXIT.
026100      *
026200       220-CARGAR-INTENTOS SECTION.
026300           MOVE ZEROS TO WKS-ATM-TOTAL
026400           READ ATTMFILE
026500               AT END SET FS-ATTMFILE-EOF TO TRUE
026600           END-READ
026700           PERFORM 221-GUARDAR-INTENTO
026800                   UNTIL FS-ATTMFILE-EOF.
026900       220-CARGAR-INTENTOS-E. EXIT.
027000      *
027100       221-GUARDAR-INTENTO SECTION.
027200           ADD 1 TO WKS-ATM-TOTAL
027300           SET WKS-ATM-NDX TO WKS-ATM-TOTAL
027400           MOVE ATM-REGISTRO-FD TO WKS-ATM-DATO (WKS-ATM-NDX)
027500           READ ATTMFILE
027600               AT END SET FS-ATTMFILE-EOF TO TRUE
027700           END-READ.
027800       221-GUARDAR-INTENTO-E. EXIT.
027900      ******************************************************************
028000      *   300 - ENCABEZADOS DEL REPORTE EDU4103L                       *
028100      ******************************************************************
028200       300-IMPRIMIR-ENCABEZADOS SECTION.
028300           MOVE WKS-FHS-MES  TO WKS-FECHA-IMPRESA (1:2)
028400           MOVE '/'          TO WKS-FECHA-IMPRESA (3:1)
028500           MOVE WKS-FHS-DIA  TO WKS-FECHA-IMPRESA (4:2)
028600           MOVE '/'          TO WKS-FECHA-IMPRESA (6:1)
028700           MOVE WKS-FHS-ANIO TO WKS-FECHA-IMPRESA (7:4)
028800           MOVE WKS-FECHA-IMPRESA TO WKS-ENC-FECHA
028900           WRITE LIN-EDU4103L FROM WKS-ENCABEZADO-1
029000               AFTER ADVANCING TOP-OF-FORM
029100           WRITE LIN-EDU4103L FROM WKS-ENCABEZADO-2
029200               AFTER ADVANCING 2 LINES.
029300       300-IMPRIMIR-ENCABEZADOS-E. EXIT.
029400      ******************************************************************
029500      *   400 - ACUMULA Y ROMPE CONTROL PARA UN EXAMEN DE LA TABLA     *
029600      ******************************************************************
029700       400-PROCESAR-UN-EXAMEN SECTION.
029800           MOVE WKS-EXM-DATO (WKS-EXM-NDX) TO EXM-REGISTRO
029900           PERFORM 410-INICIALIZAR-ACUMULADORES
030000           ADD 1 TO WKS-TOT-EXAMENES
030100           PERFORM 420-ACUMULAR-UN-INTENTO
030200                   VARYING WKS-ATM-NDX FROM 1 BY 1
030300                   UNTIL WKS-ATM-NDX > WKS-ATM-TOTAL
030400           IF WKS-ACU-TOTALES = ZEROS
030500              ADD 1 TO WKS-TOT-SIN-INTENTOS
030600           END-IF
030700           PERFORM 450-CALCULAR-PROMEDIO-Y-PORCENTAJE
030800           PERFORM 460-CLASIFICAR-DIFICULTAD
030900           PERFORM 470-GRABAR-STATSFILE
031000           PERFORM 480-IMPRIMIR-DETALLE.
031100       400-PROCESAR-UN-EXAMEN-E. EXIT.
031200      *
031300       410-INICIALIZAR-ACUMULADORES SECTION.
031400           MOVE ZEROS  TO WKS-ACU-TOTALES
031500                          WKS-ACU-COMPLETOS
031600                          WKS-ACU-SUMA-NOTA
031700                          WKS-ACU-MAXIMA
031800                          WKS-ACU-APROBADOS
031900                          WKS-ACU-LETRA-A
032000                          WKS-ACU-LETRA-B
032100                          WKS-ACU-LETRA-C
032200                          WKS-ACU-LETRA-D
032300                          WKS-ACU-LETRA-F
032400           MOVE 999.99 TO WKS-ACU-MINIMA.
032500       410-INICIALIZAR-ACUMULADORES-E. EXIT.
032600      *
032700       420-ACUMULAR-UN-INTENTO SECTION.
032800           MOVE WKS-ATM-DATO (WKS-ATM-NDX) TO ATM-REGISTRO
032900           IF ATM-EXAMEN-ID = EXM-EXAMEN-ID
033000              ADD 1 TO WKS-ACU-TOTALES
033100              IF ATM-CALIFICADO
033200                 PERFORM 430-ACUMULAR-INTENTO-COMPLETO
033300              END-IF
033400           END-IF.
033500       420-ACUMULAR-UN-INTENTO-E. EXIT.
033600      *
033700       430-ACUMULAR-INTENTO-COMPLETO SECTION.
033800           ADD 1 TO WKS-ACU-COMPLETOS
033900           ADD ATM-NOTA TO WKS-ACU-SUMA-NOTA
034000           IF ATM-NOTA > WKS-ACU-MAXIMA
034100              MOVE ATM-NOTA TO WKS-ACU-MAXIMA
034200           END-IF
034300           IF ATM-NOTA < WKS-ACU-MINIMA
034400              MOVE ATM-NOTA TO WKS-ACU-MINIMA
034500           END-IF
034600           IF ATM-SI-APROBADO
034700              ADD 1 TO WKS-ACU-APROBADOS
034800           END-IF
034900           EVALUATE ATM-LETRA
035000              WHEN 'A' ADD 1 TO WKS-ACU-LETRA-A
035100              WHEN 'B' ADD 1 TO WKS-ACU-LETRA-B
035200              WHEN 'C' ADD 1 TO WKS-ACU-LETRA-C
035300              WHEN 'D' ADD 1 TO WKS-ACU-LETRA-D
035400              WHEN 'F' ADD 1 TO WKS-ACU-LETRA-F
035500           END-EVALUATE.
035600       430-ACUMULAR-INTENTO-COMPLETO-E. EXIT.
035700      ******************************************************************
035800      *   450 - PROMEDIO Y PORCENTAJE DE APROBADOS (SOLO COMPLETOS).   *
035900      *   SI NO HAY COMPLETOS, TODO QUEDA EN CEROS (REQ 2009-118)      *
036000      ******************************************************************
036100       450-CALCULAR-PROMEDIO-Y-PORCENTAJE SECTION.
036200           IF WKS-ACU-COMPLETOS = ZEROS
036300              MOVE ZEROS TO WKS-ACU-MAXIMA WKS-ACU-MINIMA
036400           ELSE
036500              COMPUTE STA-NOTA-PROMEDIO ROUNDED =
036600                      WKS-ACU-SUMA-NOTA / WKS-ACU-COMPLETOS
036700              COMPUTE STA-PORCENTAJE-APROBADOS ROUNDED =
036800                      (WKS-ACU-APROBADOS / WKS-ACU-COMPLETOS) * 100
036900           END-IF
037000           IF WKS-ACU-COMPLETOS = ZEROS
037100              MOVE ZEROS TO STA-NOTA-PROMEDIO STA-PORCENTAJE-APROBADOS
037200           END-IF
037300           MOVE WKS-ACU-MAXIMA  TO STA-NOTA-MAXIMA
037400           MOVE WKS-ACU-MINIMA  TO STA-NOTA-MINIMA
037500           MOVE WKS-ACU-TOTALES TO STA-INTENTOS-TOTALES
037600           MOVE WKS-ACU-COMPLETOS TO STA-INTENTOS-COMPLETOS
037700           MOVE WKS-ACU-LETRA-A TO STA-CONTEO-LETRA-A
037800           MOVE WKS-ACU-LETRA-B TO STA-CONTEO-LETRA-B
037900           MOVE WKS-ACU-LETRA-C TO STA-CONTEO-LETRA-C
038000           MOVE WKS-ACU-LETRA-D TO STA-CONTEO-LETRA-D
038100           MOVE WKS-ACU-LETRA-F TO STA-CONTEO-LETRA-F
038200           MOVE EXM-EXAMEN-ID   TO STA-EXAMEN-ID.
038300       450-CALCULAR-PROMEDIO-Y-PORCENTAJE-E. EXIT.
038400      ******************************************************************
038500      *   460 - NARRATIVA DE DIFICULTAD, SOLO PARA EL DISPLAY DE       *
038600      *   CONSOLA (SOLICITUD 2024-0059), NO SE GRABA EN STATSFILE      *
038700      ******************************************************************
038800       460-CLASIFICAR-DIFICULTAD SECTION.
038900      *    SOLICITUD 2024-0066: LA NARRATIVA YA NO SE DECIDE SOLO POR
039000      *    EL PORCENTAJE DE APROBADOS, TAMBIEN PESA EL PROMEDIO.
039100           EVALUATE TRUE
039200              WHEN WKS-ACU-COMPLETOS = ZEROS
039300                 MOVE 'SIN DATOS'        TO WKS-NARRATIVA-DIFICULTAD
039400              WHEN STA-NOTA-PROMEDIO < 60.00
039500                   OR STA-PORCENTAJE-APROBADOS < 50.00
039600                 MOVE 'DIFICIL'          TO WKS-NARRATIVA-DIFICULTAD
039700              WHEN STA-NOTA-PROMEDIO > 85.00
039800                   AND STA-PORCENTAJE-APROBADOS > 90.00
039900                 MOVE 'FACIL'            TO WKS-NARRATIVA-DIFICULTAD
040000              WHEN OTHER
040100                 MOVE 'MODERADO'         TO WKS-NARRATIVA-DIFICULTAD
040200           END-EVALUATE
040300           DISPLAY 'EDU4103 EXAMEN ' EXM-EXAMEN-ID ' DIFICULTAD: '
040400                   WKS-NARRATIVA-DIFICULTAD UPON CONSOLE.
040500       460-CLASIFICAR-DIFICULTAD-E. EXIT.
040600      *
040700       470-GRABAR-STATSFILE SECTION.
040800           MOVE STA-REGISTRO TO STA-REGISTRO-FD
040900           WRITE STA-REGISTRO-FD.
041000       470-GRABAR-STATSFILE-E. EXIT.
041100      *
041200       480-IMPRIMIR-DETALLE SECTION.
041300           MOVE STA-EXAMEN-ID            TO DET-EXAMEN-ID
041400           MOVE STA-INTENTOS-TOTALES     TO DET-TOTALES
041500           MOVE STA-INTENTOS-COMPLETOS   TO DET-COMPLETOS
041600           MOVE STA-NOTA-PROMEDIO        TO DET-PROMEDIO
041700           MOVE STA-NOTA-MAXIMA          TO DET-MAXIMA
041800           MOVE STA-NOTA-MINIMA          TO DET-MINIMA
041900           MOVE STA-PORCENTAJE-APROBADOS TO DET-PCT-APROB
042000           MOVE STA-CONTEO-LETRA-A       TO DET-LETRA-A
042100           MOVE STA-CONTEO-LETRA-B       TO DET-LETRA-B
042200           MOVE STA-CONTEO-LETRA-C       TO DET-LETRA-C
042300           MOVE STA-CONTEO-LETRA-D       TO DET-LETRA-D
042400           MOVE STA-CONTEO-LETRA-F       TO DET-LETRA-F
042500           WRITE LIN-EDU4103L FROM WKS-RENGLON-DETALLE
042600               AFTER ADVANCING 1 LINES.
042700       480-IMPRIMIR-DETALLE-E. EXIT.
042800      *
042900       900-FIN SECTION.
043000           CLOSE EXAMFILE
043100                 ATTMFILE
043200                 STATSFILE
043300                 EDU4103L
043400           DISPLAY 'EDU4103 EXAMENES PROCESADOS=' WKS-TOT-EXAMENES
043500                   ' SIN INTENTOS='                WKS-TOT-SIN-INTENTOS
043600                   UPON CONSOLE
043700           DISPLAY 'EDU4103 TERMINA ESTADISTICAS DE CALIFICACION' UPON
043800                   CONSOLE.
043900       900-FIN-E. EXIT.
