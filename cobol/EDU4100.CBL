000100      ******************************************************************
000200      * FECHA       : 15/03/1991                                       *
000300      * PROGRAMADOR : J. A. MORALES                                    *
000400      * APLICACION  : EDUCACION                                        *
000500      * PROGRAMA    : EDU4100, MOTOR DE CALIFICACION DE EXAMENES       *
000600      * TIPO        : SUBRUTINA (CALL)                                 *
000700      * DESCRIPCION : RECIBE POR LINKAGE LA TABLA DE PREGUNTAS/        *
000800      *             : RESPUESTAS YA EMPAREJADA DE UN INTENTO Y LA      *
000900      *             : NOTA DE APROBACION DEL EXAMEN, CALIFICA CADA     *
001000      *             : PREGUNTA SEGUN SU TIPO, ACUMULA EL PUNTAJE Y     *
001100      *             : DEVUELVE PORCENTAJE, LETRA Y APROBADO/REPROBADO. *
001200      *             : NO ABRE ARCHIVOS -- ES PURAMENTE DE CALCULO.     *
001300      * ARCHIVOS    : NO APLICA (VIA LINKAGE UNICAMENTE)                *
001400      * PROGRAMA(S) : NO APLICA                                        *
001500      * INVOCADO POR: EDU4101, EDU4102                                 *
001600      ******************************************************************
001700      ******************************************************************
001800      *                  B I T A C O R A   D E   C A M B I O S         *
001900      ******************************************************************
002000      * 15/03/1991  JAM  PROGRAMA ORIGINAL. CALIFICA OPCION UNICA,     *
002100      *                  VERDADERO/FALSO Y COMPLETAR PARA EL PRIMER    *
002200      *                  LOTE DE EXAMENES DEL SEMILLERO.               *
002300      * 02/09/1991  JAM  SE AGREGA CALIFICACION DE OPCION MULTIPLE CON *
002400      *                  CREDITO PARCIAL POR INTERSECCION DE CONJUNTOS.*
002500      * 22/01/1992  RQP  CORRIGE REDONDEO DEL PORCENTAJE: SE ESTABA    *
002600      *                  TRUNCANDO EN VEZ DE REDONDEAR A 2 DECIMALES.  *
002700      * 11/06/1993  RQP  AGREGA TIPO ENSAYO; SIEMPRE CALIFICA EN CERO, *
002800      *                  QUEDA PENDIENTE DE REVISION MANUAL.           *
002900      * 19/11/1994  LCH  SOLICITUD 1994-441: TOLERANCIA DEL 1% PARA    *
003000      *                  RESPUESTAS NUMERICAS EN PREGUNTAS DE COMPLE-  *
003100      *                  TAR (ANTES SE EXIGIA COINCIDENCIA EXACTA).    *
003200      *                  EL PARSEO NUMERICO SE HACE CARACTER A CARAC-  *
003300      *                  TER, SIN VERBOS DE LA LIBRERIA DE INTRINSECAS.*
003400      * 30/08/1995  LCH  AGREGA COMPARACION DIFUSA (SIN PUNTUACION NI  *
003500      *                  ESPACIOS DOBLES) AL FINAL DE LA CADENA DE     *
003600      *                  REGLAS DE COMPLETAR.                         *
003700      * 14/02/1998  EDR  REVISION Y2K: FECHAS DE CORRIDA AHORA VIAJAN  *
003800      *                  EN WKS COMO AAAAMMDD DE 4 DIGITOS DE ANIO;    *
003900      *                  NO AFECTA ESTE MODULO DE FORMA DIRECTA PERO   *
004000      *                  SE REVISAN TODAS LAS COMPARACIONES DE FECHA   *
004100      *                  DE LA APLICACION EDUCACION EN ESTA MISMA      *
004200      *                  VENTANA DE CAMBIO (VER TICKET Y2K-EDU-07).    *
004300      * 03/05/1999  EDR  CONFIRMADA LA CORRIDA DE FIN DE SIGLO SIN     *
004400      *                  HALLAZGOS ADICIONALES EN ESTE MODULO.         *
004500      * 27/07/2004  MTZ  SOLICITUD 2004-118: EQUIPARACION DE VERDADERO *
004600      *                  /FALSO ACEPTA AHORA RESPUESTAS EN ESPANOL     *
004700      *                  (CORRECTO/INCORRECTO, SI/NO) ADEMAS DE 1/0.   *
004800      * 09/10/2009  MTZ  AJUSTE DE DESEMPENO EN LA COMPARACION DIFUSA  *
004900      *                  DE COMPLETAR, SIN CAMBIO DE REGLA DE NEGOCIO. *
005000      * 18/04/2015  PQR  REQ-2015-0231: BANDAS DE LETRA DOCUMENTADAS   *
005100      *                  FORMALMENTE COMO 90/80/70/60 POR DECISION DE  *
005200      *                  LA COORDINACION ACADEMICA (ANTES VIVIAN SOLO  *
005300      *                  EN LA CABEZA DEL PROGRAMADOR ORIGINAL).       *
005400      * 06/03/2023  EEDR SOLICITUD 2023-0098: SE AGREGA EL DETALLE DE  *
005500      *                  OPCION MULTIPLE CON RATIO DE INTERSECCION/    *
005600      *                  UNION SIN REDONDEAR EL PUNTAJE PARCIAL.       *
005700      * 14/03/2024  EEDR SOLICITUD 2024-0041: MODULO SEPARADO DEL      *
005800      *                  ANTIGUO DRIVER UNICO EDU4004 PARA QUE EDU4101 *
005900      *                  Y EL NUEVO DRIVER DE CICLO DE VIDA EDU4102    *
006000      *                  COMPARTAN LA MISMA LOGICA DE CALIFICACION.    *
006100      * 02/08/2024  EEDR SOLICITUD 2024-0063: AUDITORIA ACADEMICA      *
006200      *                  DETECTO QUE CORRECTO/INCORRECTO Y SI/NO       *
006300      *                  (AGREGADOS POR REQ 2004-118) NO ESTAN EN EL   *
006400      *                  CATALOGO DE VALORES DE VERDADERO/FALSO QUE    *
006500      *                  PUBLICA LA APLICACION; SE QUITAN LAS DOS      *
006600      *                  RAMAS PARA QUE ESE TEXTO CAIGA A DESCONOCIDO  *
006700      *                  (NUNCA CORRECTO) EN VEZ DE CALIFICAR SOLO.    *
006800      * 02/08/2024  EEDR SOLICITUD 2024-0064: SE AGREGA PREGUNTA-ID A   *
006900      *                  DETALLE-PREGUNTA.  EDU4101/EDU4102 GRABABAN LA *
007000      *                  RESPUESTA CALIFICADA BUSCANDO POR TEXTO DE     *
007100      *                  RESPUESTA EN VEZ DE POR LLAVE, Y DOS           *
007200      *                  PREGUNTAS CON LA MISMA RESPUESTA LITERAL       *
007300      *                  QUEDABAN CON EL MISMO RESULTADO GRABADO.       *
007400      * 07/08/2024  EEDR SOLICITUD 2024-0067: LA TABLA DE PARAMETROS DE *
007500      *                  ESTA SECCION LINKAGE USABA PREFIJOS LK-/LKT-   *
007600      *                  QUE NO SE USAN EN NINGUN OTRO PROGRAMA DE LA   *
007700      *                  APLICACION; SE QUITAN Y LOS CAMPOS QUEDAN CON  *
007800      *                  NOMBRE LLANO (NOTA-APROBACION, TABLA-CALIFICA- *
007900      *                  CION, DETALLE-PREGUNTA, RESULTADO-INTENTO,     *
008000      *                  ETC.) IGUAL QUE LA SECCION LINKAGE DE EDU3301R.*
008100      * 08/08/2024  EEDR SOLICITUD 2024-0068: 241-PROBAR-ALTERNATIVAS   *
008200      *                  SOLO PROBABA N DE LAS N+1 ALTERNATIVAS DE UNA  *
008300      *                  LISTA "A;B;C" (EL CONTEO DE ';' ES N, NO EL    *
008400      *                  NUMERO DE ALTERNATIVAS); LA ULTIMA ALTERNATIVA *
008500      *                  LISTADA NUNCA SE COMPARABA CONTRA LA RESPUESTA *
008600      *                  DEL ESTUDIANTE.  SE AGREGA UNA VUELTA MAS AL   *
008700      *                  CICLO PARA PROBARLA.                          *
008800      ******************************************************************
008900       IDENTIFICATION DIVISION.
009000       PROGRAM-ID.    EDU4100.
009100       AUTHOR.        J. A. MORALES.
009200       INSTALLATION.  BANCO INDUSTRIAL, DIVISION EDUCACION.
009300       DATE-WRITTEN.  15/03/1991.
009400       DATE-COMPILED.
009500       SECURITY.      USO INTERNO - APLICACION EDUCACION.
009600      *
009700       ENVIRONMENT DIVISION.
009800       CONFIGURATION SECTION.
009900       SPECIAL-NAMES.
010000           C01 IS TOP-OF-FORM.
010100      *
010200       DATA DIVISION.
010300       WORKING-STORAGE SECTION.
010400      ******************************************************************
010500      *              CAMPOS DE TRABAJO DE USO GENERAL                  *
010600      ******************************************************************
010700       77  WKS-NOMBRE-PROGRAMA       PIC X(08)  VALUE 'EDU4100'.
010800       01  WKS-SUBINDICES.
010900           05  WKS-I                 PIC 9(04)  COMP VALUE ZEROS.
011000           05  WKS-J                 PIC 9(04)  COMP VALUE ZEROS.
011100           05  WKS-K                 PIC 9(04)  COMP VALUE ZEROS.
011200           05  WKS-CONTADOR-CORREC   PIC 9(04)  COMP VALUE ZEROS.
011300           05  FILLER                PIC X(01)  VALUE SPACE.
011400      ******************************************************************
011500      *   290 - RUTINA GENERICA DE RECORTE IZQUIERDO Y MAYUSCULAS      *
011600      *   (REEMPLAZA LAS INTRINSECAS TRIM/UPPER-CASE, NO DISPONIBLES   *
011700      *   EN EL COMPILADOR DE ESTA INSTALACION)                        *
011800      ******************************************************************
011900       01  WKS-CONVERSION.
012000           05  WKS-CONV-ENTRADA      PIC X(200) VALUE SPACES.
012100           05  WKS-CONV-ENTRADA-R REDEFINES WKS-CONV-ENTRADA.
012200               10  WKS-CONV-CARACTER OCCURS 200 PIC X(01).
012300           05  WKS-CONV-SALIDA       PIC X(200) VALUE SPACES.
012400           05  WKS-CONV-IDX          PIC 9(03)  COMP VALUE ZEROS.
012500           05  FILLER                PIC X(01)  VALUE SPACE.
012600       77  WKS-NORM-CORRECTA         PIC X(200) VALUE SPACES.
012700       77  WKS-NORM-ESTUDIANTE       PIC X(200) VALUE SPACES.
012800      ******************************************************************
012900      *   293 - COLAPSO DE ESPACIOS INTERNOS (COMPARACION DIFUSA)      *
013000      ******************************************************************
013100       01  WKS-COLAPSO.
013200           05  WKS-COL-ENTRADA       PIC X(200) VALUE SPACES.
013300           05  WKS-COL-ENTRADA-R REDEFINES WKS-COL-ENTRADA.
013400               10  WKS-COL-CARACTER  OCCURS 200 PIC X(01).
013500           05  WKS-COL-SALIDA        PIC X(200) VALUE SPACES.
013600           05  WKS-COL-IDX-ENT       PIC 9(03)  COMP VALUE ZEROS.
013700           05  WKS-COL-IDX-SAL       PIC 9(03)  COMP VALUE ZEROS.
013800           05  WKS-COL-ULTIMO-ESPAC  PIC X(01)  VALUE 'Y'.
013900           05  FILLER                PIC X(01)  VALUE SPACE.
014000      ******************************************************************
014100      *   294 - PARSEO NUMERICO MANUAL (REEMPLAZA NUMVAL/TEST-NUMVAL)  *
014200      ******************************************************************
014300       01  WKS-VALIDAR-NUMERO.
014400           05  WKS-VN-TEXTO          PIC X(200) VALUE SPACES.
014500           05  WKS-VN-TEXTO-R REDEFINES WKS-VN-TEXTO.
014600               10  WKS-VN-CARACTER-TBL OCCURS 200 PIC X(01).
014700           05  WKS-VN-LONGITUD       PIC 9(03)  COMP VALUE ZEROS.
014800           05  WKS-VN-IDX            PIC 9(03)  COMP VALUE ZEROS.
014900           05  WKS-VN-SIGNO          PIC S9(01) COMP VALUE +1.
015000           05  WKS-VN-VIO-PUNTO      PIC X(01)  VALUE 'N'.
015100           05  WKS-VN-VIO-DIGITO     PIC X(01)  VALUE 'N'.
015200           05  WKS-VN-INVALIDO       PIC X(01)  VALUE 'N'.
015300           05  WKS-VN-VALIDO         PIC X(01)  VALUE 'N'.
015400           05  WKS-VN-VALOR          PIC S9(09)V9(04) VALUE ZEROS.
015500           05  WKS-VN-DIVISOR        PIC 9(09)V9(04) VALUE 1.
015600           05  WKS-VN-CARACTER       PIC X(01)  VALUE SPACE.
015700           05  WKS-VN-DIGITO         PIC 9(01)  VALUE ZERO.
015800           05  FILLER                PIC X(01)  VALUE SPACE.
015900      ******************************************************************
016000      *      AREAS DE TRABAJO PARA OPCION MULTIPLE (CONJUNTOS)         *
016100      ******************************************************************
016200       01  WKS-CONJUNTOS.
016300           05  WKS-OPC-CORRECTAS     OCCURS 20.
016400               10  WKS-OPC-CORR-VAL  PIC X(30)  VALUE SPACES.
016500           05  WKS-OPC-ESTUDIANTE    OCCURS 20.
016600               10  WKS-OPC-EST-VAL   PIC X(30)  VALUE SPACES.
016700           05  WKS-NUM-OPC-CORRECTAS PIC 9(02)  COMP VALUE ZEROS.
016800           05  WKS-NUM-OPC-ESTUD     PIC 9(02)  COMP VALUE ZEROS.
016900           05  WKS-NUM-INTERSECCION  PIC 9(02)  COMP VALUE ZEROS.
017000           05  WKS-NUM-UNION         PIC 9(02)  COMP VALUE ZEROS.
017100           05  WKS-SON-IGUALES       PIC X(01)  VALUE 'N'.
017200               88  WKS-CONJUNTOS-IGUALES       VALUE 'Y'.
017300           05  FILLER                PIC X(01)  VALUE SPACE.
017400      ******************************************************************
017500      *      AREA DE TRABAJO PARA COMPLETAR (ALTERNATIVAS)             *
017600      ******************************************************************
017700       01  WKS-ALTERNATIVAS.
017800           05  WKS-ALT-TABLA         OCCURS 20.
017900               10  WKS-ALT-VALOR     PIC X(200) VALUE SPACES.
018000           05  WKS-NUM-ALTERNATIVAS  PIC 9(02)  COMP VALUE ZEROS.
018100           05  FILLER                PIC X(01)  VALUE SPACE.
018200      ******************************************************************
018300      *      AREA DE TRABAJO PARA VERDADERO/FALSO                      *
018400      ******************************************************************
018500       01  WKS-VERDAD-FALSO.
018600           05  WKS-VF-CORRECTA       PIC X(01)  VALUE 'X'.
018700               88  WKS-VF-COR-VERDADERO     VALUE 'V'.
018800               88  WKS-VF-COR-FALSO         VALUE 'F'.
018900               88  WKS-VF-COR-DESCONOCIDO   VALUE 'X'.
019000           05  WKS-VF-ESTUDIANTE     PIC X(01)  VALUE 'X'.
019100               88  WKS-VF-EST-VERDADERO     VALUE 'V'.
019200               88  WKS-VF-EST-FALSO         VALUE 'F'.
019300               88  WKS-VF-EST-DESCONOCIDO   VALUE 'X'.
019400           05  FILLER                PIC X(01)  VALUE SPACE.
019500      ******************************************************************
019600      *      AREA DE TRABAJO PARA TOLERANCIA NUMERICA DE COMPLETAR     *
019700      ******************************************************************
019800       01  WKS-COMPARA-NUMERICA.
019900           05  WKS-NUM-CORRECTO      PIC S9(09)V9(04) VALUE ZEROS.
020000           05  WKS-NUM-ESTUDIANTE    PIC S9(09)V9(04) VALUE ZEROS.
020100           05  WKS-TOLERANCIA        PIC S9(09)V9(04) VALUE ZEROS.
020200           05  WKS-DIFERENCIA        PIC S9(09)V9(04) VALUE ZEROS.
020300           05  WKS-ES-NUMERICO-COR   PIC X(01)  VALUE 'N'.
020400           05  WKS-ES-NUMERICO-EST   PIC X(01)  VALUE 'N'.
020500           05  FILLER                PIC X(01)  VALUE SPACE.
020600       01  WKS-TEXTO-DIFUSO.
020700           05  WKS-DIFUSO-CORRECTO   PIC X(200) VALUE SPACES.
020800           05  WKS-DIFUSO-ESTUDIANTE PIC X(200) VALUE SPACES.
020900           05  FILLER                PIC X(01)  VALUE SPACE.
021000      ******************************************************************
021100      *      ACUMULADORES DE LA PREGUNTA Y DEL INTENTO COMPLETO        *
021200      ******************************************************************
021300       01  WKS-ACUMULADORES.
021400           05  WKS-PUNTOS-MAXIMOS    PIC 9(07)V9(02) VALUE ZEROS.
021500           05  WKS-PUNTOS-OBTENIDOS  PIC 9(07)V9(02) VALUE ZEROS.
021600           05  WKS-RATIO-PARCIAL     PIC 9(01)V9(04) VALUE ZEROS.
021700           05  WKS-PORCENTAJE-INT    PIC 9(05)V9(04) VALUE ZEROS.
021800           05  FILLER                PIC X(01)  VALUE SPACE.
021900      *
022000       01  WKS-TRABAJO-RESPUESTA.
022100           05  WKS-RESP-CORRECTA-T   PIC X(200) VALUE SPACES.
022200           05  WKS-RESP-ESTUDIANT-T  PIC X(200) VALUE SPACES.
022300           05  FILLER                PIC X(01)  VALUE SPACE.
022400      ******************************************************************
022500      *                       L I N K A G E                            *
022600      ******************************************************************
022700       LINKAGE SECTION.
022800       01  NOTA-APROBACION        PIC 9(03)V9(02).
022900       01  CANTIDAD-PREGUNTAS     PIC 9(04) COMP.
023000       01  TABLA-CALIFICACION.
023100           05  DETALLE-PREGUNTA OCCURS 200.
023200               10  PREGUNTA-ID      PIC 9(09).
023300               10  TIPO-PREGUNTA             PIC X(16).
023400               10  PUNTOS-PREGUNTA           PIC 9(04)V9(02).
023500               10  RESPUESTA-CORRECTA    PIC X(200).
023600               10  RESPUESTA-ESTUDIANTE    PIC X(200).
023700               10  ES-CORRECTO      PIC X(01).
023800               10  PUNTAJE-OBTENIDO          PIC 9(04)V9(02).
023900       01  RESULTADO-INTENTO.
024000           05  NOTA-PORCENTAJE    PIC 9(03)V9(02).
024100           05  LETRA-CALIFICACION              PIC X(02).
024200           05  INDICADOR-APROBADO           PIC X(01).
024300      ******************************************************************
024400      *                  P R O C E D U R E   D I V I S I O N           *
024500      ******************************************************************
024600       PROCEDURE DIVISION USING NOTA-APROBACION
024700                                 CANTIDAD-PREGUNTAS
024800                                 TABLA-CALIFICACION
024900                                 RESULTADO-INTENTO.
025000      *
025100       000-MAIN SECTION.
025200           PERFORM 100-INICIALIZAR
025300           PERFORM 200-CALIFICAR-PREGUNTA
025400                   VARYING WKS-I FROM 1 BY 1
025500                   UNTIL WKS-I > CANTIDAD-PREGUNTAS
025600           PERFORM 280-CALCULAR-PORCENTAJE
025700           PERFORM 285-DETERMINAR-APROBADO
025800           PERFORM 290-DETERMINAR-LETRA
025900           GOBACK.
026000       000-MAIN-E. EXIT.
026100      *
026200       100-INICIALIZAR SECTION.
026300           MOVE ZEROS TO WKS-PUNTOS-MAXIMOS
026400           MOVE ZEROS TO WKS-PUNTOS-OBTENIDOS
026500           MOVE ZEROS TO WKS-CONTADOR-CORREC
026600           MOVE SPACES TO LETRA-CALIFICACION
026700           MOVE ZEROS TO NOTA-PORCENTAJE.
026800       100-INICIALIZAR-E. EXIT.
026900      ******************************************************************
027000      *        DESPACHA LA PREGUNTA WKS-I SEGUN SU TIPO                *
027100      ******************************************************************
027200       200-CALIFICAR-PREGUNTA SECTION.
027300           ADD PUNTOS-PREGUNTA (WKS-I) TO WKS-PUNTOS-MAXIMOS
027400           MOVE RESPUESTA-CORRECTA (WKS-I) TO WKS-RESP-CORRECTA-T
027500           MOVE RESPUESTA-ESTUDIANTE (WKS-I) TO WKS-RESP-ESTUDIANT-T
027600           MOVE 'N'  TO ES-CORRECTO (WKS-I)
027700           MOVE ZEROS TO PUNTAJE-OBTENIDO (WKS-I)
027800           IF WKS-RESP-ESTUDIANT-T = SPACES
027900              CONTINUE
028000           ELSE
028100              EVALUATE TRUE
028200                 WHEN TIPO-PREGUNTA (WKS-I) = 'SINGLE_CHOICE'
028300                    PERFORM 210-CALIFICAR-OPCION-UNICA
028400                 WHEN TIPO-PREGUNTA (WKS-I) = 'MULTIPLE_CHOICE'
028500                    PERFORM 220-CALIFICAR-OPCION-MULTIPLE
028600                 WHEN TIPO-PREGUNTA (WKS-I) = 'TRUE_FALSE'
028700                    PERFORM 230-CALIFICAR-VERDADERO-FALSO
028800                 WHEN TIPO-PREGUNTA (WKS-I) = 'FILL_BLANK'
028900                    PERFORM 240-CALIFICAR-COMPLETAR
029000                 WHEN TIPO-PREGUNTA (WKS-I) = 'ESSAY'
029100                    PERFORM 245-CALIFICAR-ENSAYO
029200                 WHEN OTHER
029300                    DISPLAY 'EDU4100 TIPO DE PREGUNTA DESCONOCIDO: '
029400                            TIPO-PREGUNTA (WKS-I) UPON CONSOLE
029500              END-EVALUATE
029600           END-IF
029700           ADD PUNTAJE-OBTENIDO (WKS-I) TO WKS-PUNTOS-OBTENIDOS
029800           IF ES-CORRECTO (WKS-I) = 'Y'
029900              ADD 1 TO WKS-CONTADOR-CORREC
030000           END-IF.
030100       200-CALIFICAR-PREGUNTA-E. EXIT.
030200      ******************************************************************
030300      *   210 - OPCION UNICA : IGUALDAD EXACTA, SIN ESPACIOS A LA      *
030400      *         IZQUIERDA, SIN DISTINGUIR MAYUSCULA/MINUSCULA          *
030500      ******************************************************************
030600       210-CALIFICAR-OPCION-UNICA SECTION.
030700           MOVE WKS-RESP-ESTUDIANT-T TO WKS-CONV-ENTRADA
030800           PERFORM 291-RECORTAR-Y-MAYUSCULAS
030900           MOVE WKS-CONV-SALIDA TO WKS-NORM-ESTUDIANTE
031000           MOVE WKS-RESP-CORRECTA-T TO WKS-CONV-ENTRADA
031100           PERFORM 291-RECORTAR-Y-MAYUSCULAS
031200           MOVE WKS-CONV-SALIDA TO WKS-NORM-CORRECTA
031300           IF WKS-NORM-ESTUDIANTE = WKS-NORM-CORRECTA
031400              MOVE 'Y' TO ES-CORRECTO (WKS-I)
031500              MOVE PUNTOS-PREGUNTA (WKS-I) TO PUNTAJE-OBTENIDO (WKS-I)
031600           ELSE
031700              MOVE 'N' TO ES-CORRECTO (WKS-I)
031800              MOVE ZEROS TO PUNTAJE-OBTENIDO (WKS-I)
031900           END-IF.
032000       210-CALIFICAR-OPCION-UNICA-E. EXIT.
032100      ******************************************************************
032200      *   220 - OPCION MULTIPLE : CONJUNTOS SEPARADOS POR COMA.        *
032300      *         IGUALDAD EXACTA = PUNTOS COMPLETOS. DE LO CONTRARIO    *
032400      *         CREDITO PARCIAL POR INTERSECCION/UNION.                *
032500      ******************************************************************
032600       220-CALIFICAR-OPCION-MULTIPLE SECTION.
032700           PERFORM 221-PARTIR-CONJUNTO-CORRECTO
032800           PERFORM 222-PARTIR-CONJUNTO-ESTUDIANTE
032900           PERFORM 223-COMPARAR-CONJUNTOS
033000           IF WKS-CONJUNTOS-IGUALES
033100              MOVE 'Y' TO ES-CORRECTO (WKS-I)
033200              MOVE PUNTOS-PREGUNTA (WKS-I) TO PUNTAJE-OBTENIDO (WKS-I)
033300           ELSE
033400              MOVE 'N' TO ES-CORRECTO (WKS-I)
033500              IF WKS-NUM-INTERSECCION = 0
033600                 MOVE ZEROS TO PUNTAJE-OBTENIDO (WKS-I)
033700              ELSE
033800                 COMPUTE WKS-RATIO-PARCIAL ROUNDED =
033900                         WKS-NUM-INTERSECCION / WKS-NUM-UNION
034000                 COMPUTE PUNTAJE-OBTENIDO (WKS-I) =
034100                         PUNTOS-PREGUNTA (WKS-I) * WKS-RATIO-PARCIAL
034200              END-IF
034300           END-IF.
034400       220-CALIFICAR-OPCION-MULTIPLE-E. EXIT.
034500      *
034600       221-PARTIR-CONJUNTO-CORRECTO SECTION.
034700           MOVE SPACES TO WKS-OPC-CORR-VAL (1)
034800           MOVE ZEROS  TO WKS-NUM-OPC-CORRECTAS
034900           PERFORM 224-PARTIR-POR-COMA
035000                   VARYING WKS-J FROM 1 BY 1
035100                   UNTIL WKS-J > 1 AND WKS-RESP-CORRECTA-T = SPACES.
035200       221-PARTIR-CONJUNTO-CORRECTO-E. EXIT.
035300      *
035400       222-PARTIR-CONJUNTO-ESTUDIANTE SECTION.
035500           MOVE SPACES TO WKS-OPC-EST-VAL (1)
035600           MOVE ZEROS  TO WKS-NUM-OPC-ESTUD
035700           PERFORM 225-PARTIR-POR-COMA-EST
035800                   VARYING WKS-J FROM 1 BY 1
035900                   UNTIL WKS-J > 1 AND WKS-RESP-ESTUDIANT-T = SPACES.
036000       222-PARTIR-CONJUNTO-ESTUDIANTE-E. EXIT.
036100      ******************************************************************
036200      *   224/225 - CORTAN LA CADENA POR COMA UNA OPCION A LA VEZ,     *
036300      *   RECORTANDO Y PASANDO A MAYUSCULAS CADA OPCION RESULTANTE.    *
036400      ******************************************************************
036500       224-PARTIR-POR-COMA SECTION.
036600           ADD 1 TO WKS-NUM-OPC-CORRECTAS
036700           UNSTRING WKS-RESP-CORRECTA-T DELIMITED BY ','
036800                    INTO WKS-OPC-CORR-VAL (WKS-NUM-OPC-CORRECTAS)
036900                         WKS-RESP-CORRECTA-T
037000           END-UNSTRING
037100           MOVE WKS-OPC-CORR-VAL (WKS-NUM-OPC-CORRECTAS)
037200             TO WKS-CONV-ENTRADA
037300           PERFORM 291-RECORTAR-Y-MAYUSCULAS
037400           MOVE WKS-CONV-SALIDA (1:30)
037500             TO WKS-OPC-CORR-VAL (WKS-NUM-OPC-CORRECTAS).
037600       224-PARTIR-POR-COMA-E. EXIT.
037700      *
037800       225-PARTIR-POR-COMA-EST SECTION.
037900           ADD 1 TO WKS-NUM-OPC-ESTUD
038000           UNSTRING WKS-RESP-ESTUDIANT-T DELIMITED BY ','
038100                    INTO WKS-OPC-EST-VAL (WKS-NUM-OPC-ESTUD)
038200                         WKS-RESP-ESTUDIANT-T
038300           END-UNSTRING
038400           MOVE WKS-OPC-EST-VAL (WKS-NUM-OPC-ESTUD)
038500             TO WKS-CONV-ENTRADA
038600           PERFORM 291-RECORTAR-Y-MAYUSCULAS
038700           MOVE WKS-CONV-SALIDA (1:30)
038800             TO WKS-OPC-EST-VAL (WKS-NUM-OPC-ESTUD).
038900       225-PARTIR-POR-COMA-EST-E. EXIT.
039000      ******************************************************************
039100      *   223 - COMPARA LOS DOS CONJUNTOS, CALCULA INTERSECCION/UNION  *
039200      ******************************************************************
039300       223-COMPARAR-CONJUNTOS SECTION.
039400           MOVE ZEROS TO WKS-NUM-INTERSECCION
039500           PERFORM 226-CONTAR-INTERSECCION
039600                   VARYING WKS-J FROM 1 BY 1
039700                   UNTIL WKS-J > WKS-NUM-OPC-CORRECTAS
039800           COMPUTE WKS-NUM-UNION = WKS-NUM-OPC-CORRECTAS +
039900                   WKS-NUM-OPC-ESTUD - WKS-NUM-INTERSECCION
040000           IF WKS-NUM-OPC-CORRECTAS = WKS-NUM-OPC-ESTUD
040100              AND WKS-NUM-INTERSECCION = WKS-NUM-OPC-CORRECTAS
040200              SET WKS-CONJUNTOS-IGUALES TO TRUE
040300           ELSE
040400              MOVE 'N' TO WKS-SON-IGUALES
040500           END-IF.
040600       223-COMPARAR-CONJUNTOS-E. EXIT.
040700      *
040800       226-CONTAR-INTERSECCION SECTION.
040900           PERFORM 227-BUSCAR-EN-ESTUDIANTE
041000                   VARYING WKS-K FROM 1 BY 1
041100                   UNTIL WKS-K > WKS-NUM-OPC-ESTUD.
041200       226-CONTAR-INTERSECCION-E. EXIT.
041300      *
041400       227-BUSCAR-EN-ESTUDIANTE SECTION.
041500           IF WKS-OPC-CORR-VAL (WKS-J) = WKS-OPC-EST-VAL (WKS-K)
041600              ADD 1 TO WKS-NUM-INTERSECCION
041700           END-IF.
041800       227-BUSCAR-EN-ESTUDIANTE-E. EXIT.
041900      ******************************************************************
042000      *   230 - VERDADERO/FALSO : NORMALIZA AMBOS LADOS A V/F/X        *
042100      ******************************************************************
042200       230-CALIFICAR-VERDADERO-FALSO SECTION.
042300           PERFORM 231-NORMALIZAR-CORRECTA
042400           PERFORM 232-NORMALIZAR-ESTUDIANTE
042500           IF NOT WKS-VF-COR-DESCONOCIDO
042600              AND WKS-VF-CORRECTA = WKS-VF-ESTUDIANTE
042700              MOVE 'Y' TO ES-CORRECTO (WKS-I)
042800              MOVE PUNTOS-PREGUNTA (WKS-I) TO PUNTAJE-OBTENIDO (WKS-I)
042900           ELSE
043000              MOVE 'N' TO ES-CORRECTO (WKS-I)
043100              MOVE ZEROS TO PUNTAJE-OBTENIDO (WKS-I)
043200           END-IF.
043300       230-CALIFICAR-VERDADERO-FALSO-E. EXIT.
043400      *
043500       231-NORMALIZAR-CORRECTA SECTION.
043600           MOVE WKS-RESP-CORRECTA-T TO WKS-CONV-ENTRADA
043700           PERFORM 291-RECORTAR-Y-MAYUSCULAS
043800           MOVE WKS-CONV-SALIDA TO WKS-NORM-CORRECTA
043900           SET WKS-VF-COR-DESCONOCIDO TO TRUE
044000           EVALUATE WKS-NORM-CORRECTA
044100              WHEN 'TRUE'      WHEN 'T'       WHEN '1'
044200              WHEN '正确'      WHEN '对'       WHEN '是'
044300                 SET WKS-VF-COR-VERDADERO TO TRUE
044400              WHEN 'FALSE'     WHEN 'F'       WHEN '0'
044500              WHEN '错误'      WHEN '错'       WHEN '否'
044600                 SET WKS-VF-COR-FALSO TO TRUE
044700           END-EVALUATE.
044800       231-NORMALIZAR-CORRECTA-E. EXIT.
044900      *
045000       232-NORMALIZAR-ESTUDIANTE SECTION.
045100           MOVE WKS-RESP-ESTUDIANT-T TO WKS-CONV-ENTRADA
045200           PERFORM 291-RECORTAR-Y-MAYUSCULAS
045300           MOVE WKS-CONV-SALIDA TO WKS-NORM-ESTUDIANTE
045400           SET WKS-VF-EST-DESCONOCIDO TO TRUE
045500           EVALUATE WKS-NORM-ESTUDIANTE
045600              WHEN 'TRUE'      WHEN 'T'       WHEN '1'
045700              WHEN '正确'      WHEN '对'       WHEN '是'
045800                 SET WKS-VF-EST-VERDADERO TO TRUE
045900              WHEN 'FALSE'     WHEN 'F'       WHEN '0'
046000              WHEN '错误'      WHEN '错'       WHEN '否'
046100                 SET WKS-VF-EST-FALSO TO TRUE
046200           END-EVALUATE.
046300       232-NORMALIZAR-ESTUDIANTE-E. EXIT.
046400      ******************************************************************
046500      *   240 - COMPLETAR : CUATRO REGLAS EN ORDEN, LA PRIMERA QUE     *
046600      *         COINCIDA DECIDE.                                      *
046700      ******************************************************************
046800       240-CALIFICAR-COMPLETAR SECTION.
046900           MOVE 'N' TO ES-CORRECTO (WKS-I)
047000           MOVE ZEROS TO PUNTAJE-OBTENIDO (WKS-I)
047100           MOVE WKS-RESP-ESTUDIANT-T TO WKS-CONV-ENTRADA
047200           PERFORM 291-RECORTAR-Y-MAYUSCULAS
047300           MOVE WKS-CONV-SALIDA TO WKS-NORM-ESTUDIANTE
047400           MOVE WKS-RESP-CORRECTA-T TO WKS-CONV-ENTRADA
047500           PERFORM 291-RECORTAR-Y-MAYUSCULAS
047600           MOVE WKS-CONV-SALIDA TO WKS-NORM-CORRECTA
047700           IF WKS-NORM-ESTUDIANTE = WKS-NORM-CORRECTA
047800              PERFORM 249-MARCAR-COMPLETAR-CORRECTO
047900           ELSE
048000              PERFORM 241-PROBAR-ALTERNATIVAS
048100              IF ES-CORRECTO (WKS-I) = 'N'
048200                 PERFORM 242-PROBAR-TOLERANCIA-NUMERICA
048300              END-IF
048400              IF ES-CORRECTO (WKS-I) = 'N'
048500                 PERFORM 243-PROBAR-COMPARACION-DIFUSA
048600              END-IF
048700           END-IF.
048800       240-CALIFICAR-COMPLETAR-E. EXIT.
048900      ******************************************************************
049000      *   241 - LISTA DE ALTERNATIVAS SEPARADAS POR PUNTO Y COMA       *
049100      *   SOLICITUD 2024-0068: EL CONTEO DE ';' DA EL NUMERO DE CORTES,*
049200      *   NO EL NUMERO DE ALTERNATIVAS (SIEMPRE HAY UNA MAS QUE CORTES *
049300      *   PORQUE LA ULTIMA ALTERNATIVA NO LLEVA ';' DETRAS); EL CICLO  *
049400      *   AHORA PRUEBA WKS-NUM-ALTERNATIVAS + 1 VECES PARA NO DEJAR LA *
049500      *   ULTIMA ALTERNATIVA DE LA LISTA SIN PROBAR.                   *
049600      ******************************************************************
049700       241-PROBAR-ALTERNATIVAS SECTION.
049800           MOVE ZEROS TO WKS-NUM-ALTERNATIVAS
049900           INSPECT WKS-RESP-CORRECTA-T
050000                   TALLYING WKS-NUM-ALTERNATIVAS
050100                   FOR ALL ';'
050200           IF WKS-NUM-ALTERNATIVAS > 0
050300              MOVE WKS-RESP-CORRECTA-T TO WKS-ALT-VALOR (1)
050400              PERFORM 246-PARTIR-ALTERNATIVAS
050500                      VARYING WKS-J FROM 1 BY 1
050600                      UNTIL WKS-J > WKS-NUM-ALTERNATIVAS + 1
050700                      OR ES-CORRECTO (WKS-I) = 'Y'
050800           END-IF.
050900       241-PROBAR-ALTERNATIVAS-E. EXIT.
051000      *
051100       246-PARTIR-ALTERNATIVAS SECTION.
051200           UNSTRING WKS-ALT-VALOR (1) DELIMITED BY ';'
051300                    INTO WKS-ALT-VALOR (2)
051400                         WKS-ALT-VALOR (1)
051500           END-UNSTRING
051600           MOVE WKS-ALT-VALOR (2) TO WKS-CONV-ENTRADA
051700           PERFORM 291-RECORTAR-Y-MAYUSCULAS
051800           IF WKS-CONV-SALIDA = WKS-NORM-ESTUDIANTE
051900              PERFORM 249-MARCAR-COMPLETAR-CORRECTO
052000           END-IF.
052100       246-PARTIR-ALTERNATIVAS-E. EXIT.
052200      ******************************************************************
052300      *   242 - TOLERANCIA NUMERICA DEL 1%                             *
052400      ******************************************************************
052500       242-PROBAR-TOLERANCIA-NUMERICA SECTION.
052600           MOVE WKS-RESP-CORRECTA-T TO WKS-VN-TEXTO
052700           PERFORM 294-VALIDAR-Y-CONVERTIR-NUMERO
052800           MOVE WKS-VN-VALIDO TO WKS-ES-NUMERICO-COR
052900           MOVE WKS-VN-VALOR  TO WKS-NUM-CORRECTO
053000           MOVE WKS-RESP-ESTUDIANT-T TO WKS-VN-TEXTO
053100           PERFORM 294-VALIDAR-Y-CONVERTIR-NUMERO
053200           MOVE WKS-VN-VALIDO TO WKS-ES-NUMERICO-EST
053300           MOVE WKS-VN-VALOR  TO WKS-NUM-ESTUDIANTE
053400           IF WKS-ES-NUMERICO-COR = 'Y' AND WKS-ES-NUMERICO-EST = 'Y'
053500              COMPUTE WKS-DIFERENCIA =
053600                      WKS-NUM-CORRECTO - WKS-NUM-ESTUDIANTE
053700              IF WKS-DIFERENCIA < 0
053800                 MULTIPLY WKS-DIFERENCIA BY -1 GIVING WKS-DIFERENCIA
053900              END-IF
054000              COMPUTE WKS-TOLERANCIA = WKS-NUM-CORRECTO * 0.01
054100              IF WKS-TOLERANCIA < 0
054200                 MULTIPLY WKS-TOLERANCIA BY -1 GIVING WKS-TOLERANCIA
054300              END-IF
054400              IF WKS-DIFERENCIA <= WKS-TOLERANCIA
054500                 PERFORM 249-MARCAR-COMPLETAR-CORRECTO
054600              END-IF
054700           END-IF.
054800       242-PROBAR-TOLERANCIA-NUMERICA-E. EXIT.
054900      ******************************************************************
055000      *   294 - PARSEA WKS-VN-TEXTO CARACTER A CARACTER: SIGNO         *
055100      *   OPCIONAL, DIGITOS, A LO SUMO UN PUNTO DECIMAL. NO USA LA     *
055200      *   LIBRERIA DE FUNCIONES INTRINSECAS, NO DISPONIBLE EN ESTA     *
055300      *   INSTALACION.                                                 *
055400      ******************************************************************
055500       294-VALIDAR-Y-CONVERTIR-NUMERO SECTION.
055600           MOVE WKS-VN-TEXTO TO WKS-CONV-ENTRADA
055700           PERFORM 291-RECORTAR-Y-MAYUSCULAS
055800           MOVE WKS-CONV-SALIDA TO WKS-VN-TEXTO
055900           PERFORM 295-MEDIR-LONGITUD
056000           MOVE 'N' TO WKS-VN-INVALIDO
056100           MOVE 'N' TO WKS-VN-VIO-PUNTO
056200           MOVE 'N' TO WKS-VN-VIO-DIGITO
056300           MOVE +1  TO WKS-VN-SIGNO
056400           MOVE ZEROS TO WKS-VN-VALOR
056500           MOVE 1   TO WKS-VN-DIVISOR
056600           MOVE 1   TO WKS-VN-IDX
056700           IF WKS-VN-LONGITUD = 0
056800              MOVE 'N' TO WKS-VN-VALIDO
056900           ELSE
057000              IF WKS-VN-CARACTER-TBL (1) = '-'
057100                 MOVE -1 TO WKS-VN-SIGNO
057200                 MOVE 2  TO WKS-VN-IDX
057300              ELSE
057400                 IF WKS-VN-CARACTER-TBL (1) = '+'
057500                    MOVE 2 TO WKS-VN-IDX
057600                 END-IF
057700              END-IF
057800              PERFORM 296-EXAMINAR-UN-CARACTER
057900                      UNTIL WKS-VN-IDX > WKS-VN-LONGITUD
058000                      OR WKS-VN-INVALIDO = 'Y'
058100              IF WKS-VN-INVALIDO = 'Y' OR WKS-VN-VIO-DIGITO = 'N'
058200                 MOVE 'N' TO WKS-VN-VALIDO
058300              ELSE
058400                 MOVE 'Y' TO WKS-VN-VALIDO
058500                 IF WKS-VN-SIGNO = -1
058600                    MULTIPLY WKS-VN-VALOR BY -1 GIVING WKS-VN-VALOR
058700                 END-IF
058800              END-IF
058900           END-IF.
059000       294-VALIDAR-Y-CONVERTIR-NUMERO-E. EXIT.
059100      *
059200       295-MEDIR-LONGITUD SECTION.
059300           MOVE ZEROS TO WKS-VN-LONGITUD
059400           PERFORM 297-PROBAR-POSICION
059500                   VARYING WKS-VN-IDX FROM 200 BY -1
059600                   UNTIL WKS-VN-IDX = 0
059700                   OR WKS-VN-LONGITUD NOT = 0.
059800       295-MEDIR-LONGITUD-E. EXIT.
059900      *
060000       297-PROBAR-POSICION SECTION.
060100           IF WKS-VN-CARACTER-TBL (WKS-VN-IDX) NOT = SPACE
060200              MOVE WKS-VN-IDX TO WKS-VN-LONGITUD
060300           END-IF.
060400       297-PROBAR-POSICION-E. EXIT.
060500      *
060600       296-EXAMINAR-UN-CARACTER SECTION.
060700           MOVE WKS-VN-CARACTER-TBL (WKS-VN-IDX) TO WKS-VN-CARACTER
060800           IF WKS-VN-CARACTER >= '0' AND WKS-VN-CARACTER <= '9'
060900              MOVE WKS-VN-CARACTER TO WKS-VN-DIGITO
061000              MOVE 'Y' TO WKS-VN-VIO-DIGITO
061100              IF WKS-VN-VIO-PUNTO = 'N'
061200                 COMPUTE WKS-VN-VALOR = WKS-VN-VALOR * 10 +
061300                         WKS-VN-DIGITO
061400              ELSE
061500                 COMPUTE WKS-VN-DIVISOR = WKS-VN-DIVISOR * 10
061600                 COMPUTE WKS-VN-VALOR = WKS-VN-VALOR +
061700                         (WKS-VN-DIGITO / WKS-VN-DIVISOR)
061800              END-IF
061900           ELSE
062000              IF WKS-VN-CARACTER = '.' AND WKS-VN-VIO-PUNTO = 'N'
062100                 MOVE 'Y' TO WKS-VN-VIO-PUNTO
062200              ELSE
062300                 MOVE 'Y' TO WKS-VN-INVALIDO
062400              END-IF
062500           END-IF
062600           ADD 1 TO WKS-VN-IDX.
062700       296-EXAMINAR-UN-CARACTER-E. EXIT.
062800      ******************************************************************
062900      *   243 - COMPARACION DIFUSA : QUITA PUNTUACION, COLAPSA         *
063000      *         ESPACIOS DOBLES, RECORTA Y PASA A MAYUSCULAS           *
063100      ******************************************************************
063200       243-PROBAR-COMPARACION-DIFUSA SECTION.
063300           MOVE WKS-RESP-CORRECTA-T   TO WKS-DIFUSO-CORRECTO
063400           MOVE WKS-RESP-ESTUDIANT-T  TO WKS-DIFUSO-ESTUDIANTE
063500           PERFORM 248-QUITAR-PUNTUACION
063600           MOVE WKS-DIFUSO-CORRECTO TO WKS-COL-ENTRADA
063700           PERFORM 293-COLAPSAR-ESPACIOS-INTERNOS
063800           MOVE WKS-COL-SALIDA TO WKS-CONV-ENTRADA
063900           PERFORM 291-RECORTAR-Y-MAYUSCULAS
064000           MOVE WKS-CONV-SALIDA TO WKS-DIFUSO-CORRECTO
064100           MOVE WKS-DIFUSO-ESTUDIANTE TO WKS-COL-ENTRADA
064200           PERFORM 293-COLAPSAR-ESPACIOS-INTERNOS
064300           MOVE WKS-COL-SALIDA TO WKS-CONV-ENTRADA
064400           PERFORM 291-RECORTAR-Y-MAYUSCULAS
064500           MOVE WKS-CONV-SALIDA TO WKS-DIFUSO-ESTUDIANTE
064600           IF WKS-DIFUSO-CORRECTO = WKS-DIFUSO-ESTUDIANTE
064700              PERFORM 249-MARCAR-COMPLETAR-CORRECTO
064800           END-IF.
064900       243-PROBAR-COMPARACION-DIFUSA-E. EXIT.
065000      *
065100       248-QUITAR-PUNTUACION SECTION.
065200           INSPECT WKS-DIFUSO-CORRECTO
065300                   REPLACING ALL '.' BY SPACE
065400                             ALL ',' BY SPACE
065500                             ALL '!' BY SPACE
065600                             ALL '?' BY SPACE
065700                             ALL ';' BY SPACE
065800                             ALL ':' BY SPACE
065900           INSPECT WKS-DIFUSO-ESTUDIANTE
066000                   REPLACING ALL '.' BY SPACE
066100                             ALL ',' BY SPACE
066200                             ALL '!' BY SPACE
066300                             ALL '?' BY SPACE
066400                             ALL ';' BY SPACE
066500                             ALL ':' BY SPACE.
066600       248-QUITAR-PUNTUACION-E. EXIT.
066700      ******************************************************************
066800      *   293 - COLAPSA ESPACIOS REPETIDOS DE WKS-COL-ENTRADA EN       *
066900      *         WKS-COL-SALIDA (TAMBIEN RECORTA LOS INICIALES)         *
067000      ******************************************************************
067100       293-COLAPSAR-ESPACIOS-INTERNOS SECTION.
067200           MOVE SPACES TO WKS-COL-SALIDA
067300           MOVE ZEROS  TO WKS-COL-IDX-SAL
067400           MOVE 'Y'    TO WKS-COL-ULTIMO-ESPAC
067500           PERFORM 298-COPIAR-UN-CARACTER
067600                   VARYING WKS-COL-IDX-ENT FROM 1 BY 1
067700                   UNTIL WKS-COL-IDX-ENT > 200.
067800       293-COLAPSAR-ESPACIOS-INTERNOS-E. EXIT.
067900      *
068000       298-COPIAR-UN-CARACTER SECTION.
068100           IF WKS-COL-CARACTER (WKS-COL-IDX-ENT) = SPACE
068200              IF WKS-COL-ULTIMO-ESPAC = 'N'
068300                 ADD 1 TO WKS-COL-IDX-SAL
068400                 MOVE SPACE TO WKS-COL-SALIDA (WKS-COL-IDX-SAL:1)
068500                 MOVE 'Y' TO WKS-COL-ULTIMO-ESPAC
068600              END-IF
068700           ELSE
068800              ADD 1 TO WKS-COL-IDX-SAL
068900              MOVE WKS-COL-CARACTER (WKS-COL-IDX-ENT)
069000                TO WKS-COL-SALIDA (WKS-COL-IDX-SAL:1)
069100              MOVE 'N' TO WKS-COL-ULTIMO-ESPAC
069200           END-IF.
069300       298-COPIAR-UN-CARACTER-E. EXIT.
069400      *
069500       249-MARCAR-COMPLETAR-CORRECTO SECTION.
069600           MOVE 'Y' TO ES-CORRECTO (WKS-I)
069700           MOVE PUNTOS-PREGUNTA (WKS-I) TO PUNTAJE-OBTENIDO (WKS-I).
069800       249-MARCAR-COMPLETAR-CORRECTO-E. EXIT.
069900      ******************************************************************
070000      *   245 - ENSAYO : SIEMPRE CERO, PENDIENTE DE REVISION MANUAL    *
070100      ******************************************************************
070200       245-CALIFICAR-ENSAYO SECTION.
070300           MOVE 'N' TO ES-CORRECTO (WKS-I)
070400           MOVE ZEROS TO PUNTAJE-OBTENIDO (WKS-I).
070500       245-CALIFICAR-ENSAYO-E. EXIT.
070600      ******************************************************************
070700      *   280 - PORCENTAJE : 4 DECIMALES INTERMEDIOS, REDONDEO A 2     *
070800      ******************************************************************
070900       280-CALCULAR-PORCENTAJE SECTION.
071000           IF WKS-PUNTOS-MAXIMOS = ZEROS
071100              MOVE ZEROS TO NOTA-PORCENTAJE
071200           ELSE
071300              COMPUTE WKS-PORCENTAJE-INT ROUNDED =
071400                      (WKS-PUNTOS-OBTENIDOS / WKS-PUNTOS-MAXIMOS) * 100
071500              COMPUTE NOTA-PORCENTAJE ROUNDED = WKS-PORCENTAJE-INT
071600           END-IF.
071700       280-CALCULAR-PORCENTAJE-E. EXIT.
071800      *
071900       285-DETERMINAR-APROBADO SECTION.
072000           IF NOTA-PORCENTAJE >= NOTA-APROBACION
072100              MOVE 'Y' TO INDICADOR-APROBADO
072200           ELSE
072300              MOVE 'N' TO INDICADOR-APROBADO
072400           END-IF.
072500       285-DETERMINAR-APROBADO-E. EXIT.
072600      ******************************************************************
072700      *   290 - BANDAS DE LETRA, VER BITACORA REQ-2015-0231            *
072800      ******************************************************************
072900       290-DETERMINAR-LETRA SECTION.
073000           EVALUATE TRUE
073100              WHEN NOTA-PORCENTAJE >= 90
073200                 MOVE 'A' TO LETRA-CALIFICACION
073300              WHEN NOTA-PORCENTAJE >= 80
073400                 MOVE 'B' TO LETRA-CALIFICACION
073500              WHEN NOTA-PORCENTAJE >= 70
073600                 MOVE 'C' TO LETRA-CALIFICACION
073700              WHEN NOTA-PORCENTAJE >= 60
073800                 MOVE 'D' TO LETRA-CALIFICACION
073900              WHEN OTHER
074000                 MOVE 'F' TO LETRA-CALIFICACION
074100           END-EVALUATE.
074200       290-DETERMINAR-LETRA-E. EXIT.
074300      ******************************************************************
074400      *   291 - RECORTA ESPACIOS A LA IZQUIERDA Y PASA A MAYUSCULAS    *
074500      *         WKS-CONV-ENTRADA, DEJA EL RESULTADO EN WKS-CONV-SALIDA *
074600      ******************************************************************
074700       291-RECORTAR-Y-MAYUSCULAS SECTION.
074800           MOVE 1 TO WKS-CONV-IDX
074900           PERFORM 292-BUSCAR-PRIMER-CARACTER
075000                   UNTIL WKS-CONV-IDX > 200
075100                   OR WKS-CONV-CARACTER (WKS-CONV-IDX) NOT = SPACE
075200           IF WKS-CONV-IDX > 200
075300              MOVE SPACES TO WKS-CONV-SALIDA
075400           ELSE
075500              MOVE SPACES TO WKS-CONV-SALIDA
075600              MOVE WKS-CONV-ENTRADA (WKS-CONV-IDX:)
075700                TO WKS-CONV-SALIDA (1:201 - WKS-CONV-IDX)
075800           END-IF
075900           INSPECT WKS-CONV-SALIDA CONVERTING
076000                   'abcdefghijklmnopqrstuvwxyz' TO
076100                   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
076200       291-RECORTAR-Y-MAYUSCULAS-E. EXIT.
076300      *
076400       292-BUSCAR-PRIMER-CARACTER SECTION.
076500           ADD 1 TO WKS-CONV-IDX.
076600       292-BUSCAR-PRIMER-CARACTER-E. EXIT.
