000100      ******************************************************************
000200      * FECHA       : 02/04/1991                                       *
000300      * PROGRAMADOR : J. A. MORALES                                    *
000400      * APLICACION  : EDUCACION                                        *
000500      * PROGRAMA    : EDU4102, CICLO DE VIDA DE EXAMENES E INTENTOS    *
000600      * TIPO        : PROGRAMA PRINCIPAL (BATCH)                       *
000700      * DESCRIPCION : CORRIDA PERIODICA (VER JCL) QUE: 1) ACTIVA LOS   *
000800      *             : EXAMENES PROGRAMADOS CUYA VENTANA YA ABRIO,      *
000900      *             : 2) FINALIZA LOS EXAMENES ACTIVOS CUYA VENTANA    *
001000      *             : YA CERRO, Y 3) VENCE LOS INTENTOS INICIADOS O EN *
001100      *             : PROGRESO QUE YA AGOTARON LA DURACION DEL EXAMEN, *
001200      *             : CALIFICANDOLOS DE INMEDIATO CON EDU4100 (CIERRE  *
001300      *             : FORZADO).  AL TERMINAR INVOCA A EDU4103 PARA     *
001400      *             : REFRESCAR LAS ESTADISTICAS DE CADA EXAMEN TOCADO.*
001500      * ARCHIVOS    : EXAMFILE(E/S) QUESFILE(E) ANSWFILE(E/S)          *
001600      *             : ATTMFILE(E/S) STATSFILE(S, VIA EDU4103)          *
001700      * PROGRAMA(S) : EDU4100 (CIERRE FORZADO) EDU4103 (ESTADISTICAS)  *
001800      * INVOCADO POR: JCL DEL RELOJ DE LA APLICACION EDUCACION         *
001900      ******************************************************************
002000      ******************************************************************
002100      *                  B I T A C O R A   D E   C A M B I O S         *
002200      ******************************************************************
002300      * 02/04/1991  JAM  PROGRAMA ORIGINAL: SOLO ACTIVA/FINALIZA       *
002400      *                  EXAMENES SEGUN SU VENTANA DE DISPONIBILIDAD.  *
002500      * 18/11/1991  JAM  SE AGREGA EL VENCIMIENTO DE INTENTOS QUE      *
002600      *                  AGOTAN LA DURACION DEL EXAMEN (TIMEOUT).      *
002700      * 09/02/1993  RQP  EL CALCULO DE MINUTOS TRANSCURRIDOS SE        *
002800      *                  SIMPLIFICA: SI EL INTENTO INICIO EN UN DIA    *
002900      *                  ANTERIOR AL DE LA CORRIDA SE DA POR VENCIDO   *
003000      *                  SIN CALCULAR LA DIFERENCIA EXACTA DE FECHAS.  *
003100      * 14/02/1998  EDR  REVISION Y2K DE ESTA APLICACION (Y2K-EDU-07), *
003200      *                  SIN HALLAZGOS EN ESTE PROGRAMA.               *
003300      * 21/08/2012  MTZ  SOLICITUD 2012-203: LOS INTENTOS VENCIDOS SE  *
003400      *                  CALIFICAN EN LA MISMA CORRIDA (ANTES QUEDABAN *
003500      *                  EN TIMEOUT HASTA LA SIGUIENTE CORRIDA DE      *
003600      *                  EDU4101 DE LA NOCHE).                         *
003700      * 14/03/2024  EEDR SOLICITUD 2024-0041: SE REUTILIZA EDU4100     *
003800      *                  PARA EL CIERRE FORZADO EN VEZ DE DUPLICAR LA  *
003900      *                  LOGICA DE CALIFICACION EN ESTE PROGRAMA.      *
004000      * 02/06/2024  EEDR SOLICITUD 2024-0059: AL TERMINAR LA CORRIDA   *
004100      *                  SE INVOCA A EDU4103 PARA QUE LAS ESTADISTICAS *
004200      *                  DE STATSFILE NUNCA QUEDEN DESACTUALIZADAS.    *
004300      * 02/08/2024  EEDR SOLICITUD 2024-0064: 542-GRABAR-UNA-RESPUESTA *
004400      *                  EMPAREJABA LA RESPUESTA A REGRABAR COMPARANDO *
004500      *                  EL TEXTO DE LA RESPUESTA EN VEZ DE LA LLAVE;  *
004600      *                  DOS PREGUNTAS DEL MISMO INTENTO CONTESTADAS   *
004700      *                  IGUAL QUEDABAN CON EL MISMO RESULTADO.  AHORA *
004800      *                  SE EMPAREJA POR PREGUNTA-ID (VER EDU4100).    *
004900      * 05/08/2024  EEDR SOLICITUD 2024-0065: 410-FINALIZAR-EXAMENES-  *
005000      *                  ACTIVOS SOLO APAGABA EL EXAMEN Y DEJABA LOS   *
005100      *                  INTENTOS STARTED/IN_PROGRESS COLGADOS SIN     *
005200      *                  CALIFICAR.  SE AGREGA 411-ENVIAR-INTENTOS-    *
005300      *                  DEL-EXAMEN PARA ENVIARLOS DE OFICIO           *
005400      *                  (AUTO_SUBMITTED) Y CALIFICARLOS DE UNA VEZ,   *
005500      *                  REUTILIZANDO EL CIERRE FORZADO DE 530.        *
005600      * 07/08/2024  EEDR SOLICITUD 2024-0067: LA TABLA DE PARAMETROS   *
005700      *                  PARA EDU4100 (ANTES LK-TABLA-CALIFICACION Y   *
005800      *                  CAMPOS LK-/LKT-) SE RENOMBRA A NOMBRE LLANO   *
005900      *                  (TABLA-CALIFICACION, DETALLE-PREGUNTA, ETC.)  *
006000      *                  PORQUE ESOS PREFIJOS NO SE USAN EN NINGUN     *
006100      *                  OTRO PROGRAMA DE LA APLICACION (VER EDU4100). *
006200      ******************************************************************
006300       IDENTIFICATION DIVISION.
006400       PROGRAM-ID.    EDU4102.
006500       AUTHOR.        J. A. MORALES.
006600       INSTALLATION.  BANCO INDUSTRIAL, DIVISION EDUCACION.
006700       DATE-WRITTEN.  02/04/1991.
006800       DATE-COMPILED.
006900       SECURITY.      USO INTERNO - APLICACION EDUCACION.
007000      *
007100       ENVIRONMENT DIVISION.
007200       CONFIGURATION SECTION.
007300       SPECIAL-NAMES.
007400           C01 IS TOP-OF-FORM.
007500       INPUT-OUTPUT SECTION.
007600       FILE-CONTROL.
007700           SELECT EXAMFILE   ASSIGN TO EXAMFILE
007800                  ORGANIZATION IS LINE SEQUENTIAL
007900                  FILE STATUS IS FS-EXAMFILE.
008000           SELECT QUESFILE   ASSIGN TO QUESFILE
008100                  ORGANIZATION IS LINE SEQUENTIAL
008200                  FILE STATUS IS FS-QUESFILE.
008300           SELECT ANSWFILE   ASSIGN TO ANSWFILE
008400                  ORGANIZATION IS LINE SEQUENTIAL
008500                  FILE STATUS IS FS-ANSWFILE.
008600           SELECT ATTMFILE   ASSIGN TO ATTMFILE
008700                  ORGANIZATION IS LINE SEQUENTIAL
008800                  FILE STATUS IS FS-ATTMFILE.
008900      *
009000       DATA DIVISION.
009100       FILE SECTION.
009200       FD  EXAMFILE
009300           LABEL RECORDS ARE STANDARD
009400           RECORDING MODE IS F.
009500       01  EXM-REGISTRO-FD           PIC X(150).
009600      *
009700       FD  QUESFILE
009800           LABEL RECORDS ARE STANDARD
009900           RECORDING MODE IS F.
010000       01  QST-REGISTRO-FD           PIC X(250).
010100      *
010200       FD  ANSWFILE
010300           LABEL RECORDS ARE STANDARD
010400           RECORDING MODE IS F.
010500       01  ANS-REGISTRO-FD           PIC X(230).
010600      *
010700       FD  ATTMFILE
010800           LABEL RECORDS ARE STANDARD
010900           RECORDING MODE IS F.
011000       01  ATM-REGISTRO-FD           PIC X(100).
011100      *
011200       WORKING-STORAGE SECTION.
011300       77  WKS-NOMBRE-PROGRAMA       PIC X(08)  VALUE 'EDU4102'.
011400       01  WKS-ESTADOS-ARCHIVO.
011500           05  FS-EXAMFILE           PIC X(02)  VALUE '00'.
011600               88  FS-EXAMFILE-EOF           VALUE '10'.
011700           05  FS-QUESFILE           PIC X(02)  VALUE '00'.
011800               88  FS-QUESFILE-EOF           VALUE '10'.
011900           05  FS-ANSWFILE           PIC X(02)  VALUE '00'.
012000               88  FS-ANSWFILE-EOF           VALUE '10'.
012100           05  FS-ATTMFILE           PIC X(02)  VALUE '00'.
012200               88  FS-ATTMFILE-EOF           VALUE '10'.
012300      *
012400       COPY EDU4EXM.
012500       COPY EDU4QST.
012600       COPY EDU4ANS.
012700       COPY EDU4ATM.
012800           05  FILLER                PIC X(01)  VALUE SPACE.
012900      ******************************************************************
013000      *      TABLAS DE TRABAJO: UN RENGLON EN MEMORIA POR REGISTRO     *
013100      ******************************************************************
013200       01  WKS-TABLA-EXAMENES.
013300           05  WKS-EXM-RENGLON OCCURS 2000
013400                                INDEXED BY WKS-EXM-NDX.
013500               10  WKS-EXM-DATO      PIC X(150).
013600           05  WKS-EXM-TOTAL         PIC 9(05)  COMP VALUE ZEROS.
013700           05  FILLER                PIC X(01)  VALUE SPACE.
013800      *
013900       01  WKS-TABLA-PREGUNTAS.
014000           05  WKS-QST-RENGLON OCCURS 20000
014100                                INDEXED BY WKS-QST-NDX.
014200               10  WKS-QST-DATO      PIC X(250).
014300           05  WKS-QST-TOTAL         PIC 9(05)  COMP VALUE ZEROS.
014400           05  FILLER                PIC X(01)  VALUE SPACE.
014500      *
014600       01  WKS-TABLA-RESPUESTAS.
014700           05  WKS-ANS-RENGLON OCCURS 20000
014800                                INDEXED BY WKS-ANS-NDX.
014900               10  WKS-ANS-DATO      PIC X(230).
015000           05  WKS-ANS-TOTAL         PIC 9(05)  COMP VALUE ZEROS.
015100           05  FILLER                PIC X(01)  VALUE SPACE.
015200      *
015300       01  WKS-TABLA-INTENTOS.
015400           05  WKS-ATM-RENGLON OCCURS 9999
015500                                INDEXED BY WKS-ATM-NDX.
015600               10  WKS-ATM-DATO      PIC X(100).
015700           05  WKS-ATM-TOTAL         PIC 9(04)  COMP VALUE ZEROS.
015800           05  FILLER                PIC X(01)  VALUE SPACE.
015900      ******************************************************************
016000      *      CONTADORES DE CONTROL DE LA CORRIDA                       *
016100      ******************************************************************
016200       01  WKS-CONTADORES.
016300           05  WKS-CTA-ACTIVADOS     PIC 9(04)  COMP VALUE ZEROS.
016400           05  WKS-CTA-FINALIZADOS   PIC 9(04)  COMP VALUE ZEROS.
016500           05  WKS-CTA-AUTO-ENVIADOS PIC 9(04)  COMP VALUE ZEROS.
016600           05  WKS-CTA-VENCIDOS      PIC 9(04)  COMP VALUE ZEROS.
016700           05  FILLER                PIC X(01)  VALUE SPACE.
016800      *
016900       01  WKS-SUBINDICES.
017000           05  WKS-I                 PIC 9(05)  COMP VALUE ZEROS.
017100           05  WKS-J                 PIC 9(05)  COMP VALUE ZEROS.
017200           05  FILLER                PIC X(01)  VALUE SPACE.
017300      *
017400       01  WKS-SWITCHES.
017500           05  WKS-SW-ERROR-INTENTO  PIC X(01)  VALUE 'N'.
017600               88  WKS-INTENTO-CON-ERROR    VALUE 'Y'.
017700           05  FILLER                PIC X(01)  VALUE SPACE.
017800      ******************************************************************
017900      *      FECHA/HORA DE LA CORRIDA Y CALCULO DE MINUTOS             *
018000      ******************************************************************
018100       01  WKS-FECHA-HORA-SISTEMA.
018200           05  WKS-FHS-FECHA         PIC 9(08)  VALUE ZEROS.
018300           05  WKS-FHS-HORA          PIC 9(06)  VALUE ZEROS.
018400           05  WKS-FHS-HORA-R REDEFINES WKS-FHS-HORA.
018500               10  WKS-FHS-HH        PIC 9(02).
018600               10  WKS-FHS-MM        PIC 9(02).
018700               10  WKS-FHS-SS        PIC 9(02).
018800           05  FILLER                PIC X(01)  VALUE SPACE.
018900       01  WKS-MINUTOS-CALCULO.
019000           05  WKS-MIN-ACTUAL        PIC S9(07) COMP VALUE ZEROS.
019100           05  WKS-MIN-INICIO        PIC S9(07) COMP VALUE ZEROS.
019200           05  WKS-MIN-TRANSCURRIDO  PIC S9(07) COMP VALUE ZEROS.
019300           05  FILLER                PIC X(01)  VALUE SPACE.
019400       01  WKS-HORA-INICIO-R.
019500           05  WKS-HI-HH             PIC 9(02).
019600           05  WKS-HI-MM             PIC 9(02).
019700           05  WKS-HI-SS             PIC 9(02).
019800           05  FILLER                PIC X(01)  VALUE SPACE.
019900      ******************************************************************
020000      *      AREA DE TRABAJO PARA LLAMAR A EDU4100 (CIERRE FORZADO)    *
020100      ******************************************************************
020200       77  NOTA-APROBACION        PIC 9(03)V9(02) VALUE ZEROS.
020300       77  CANTIDAD-PREGUNTAS     PIC 9(04) COMP  VALUE ZEROS.
020400       01  TABLA-CALIFICACION.
020500           05  DETALLE-PREGUNTA OCCURS 200.
020600               10  PREGUNTA-ID      PIC 9(09).
020700               10  TIPO-PREGUNTA             PIC X(16).
020800               10  PUNTOS-PREGUNTA           PIC 9(04)V9(02).
020900               10  RESPUESTA-CORRECTA    PIC X(200).
021000               10  RESPUESTA-ESTUDIANTE    PIC X(200).
021100               10  ES-CORRECTO      PIC X(01).
021200               10  PUNTAJE-OBTENIDO          PIC 9(04)V9(02).
021300           05  FILLER                PIC X(01)  VALUE SPACE.
021400       01  RESULTADO-INTENTO.
021500           05  NOTA-PORCENTAJE    PIC 9(03)V9(02).
021600           05  LETRA-CALIFICACION              PIC X(02).
021700           05  INDICADOR-APROBADO           PIC X(01).
021800           05  FILLER                PIC X(01)  VALUE SPACE.
021900      ******************************************************************
022000      *                  P R O C E D U R E   D I V I S I O N           *
022100      ******************************************************************
022200       PROCEDURE DIVISION.
022300      *
022400       000-MAIN SECTION.
022500           PERFORM 100-INICIO
022600           PERFORM 200-CARGAR-ARCHIVOS
022700           PERFORM 400-ACTIVAR-EXAMENES-PROGRAMADOS
022800                   VARYING WKS-EXM-NDX FROM 1 BY 1
022900                   UNTIL WKS-EXM-NDX > WKS-EXM-TOTAL
023000           PERFORM 410-FINALIZAR-EXAMENES-ACTIVOS
023100                   VARYING WKS-EXM-NDX FROM 1 BY 1
023200                   UNTIL WKS-EXM-NDX > WKS-EXM-TOTAL
023300           PERFORM 500-VENCER-INTENTOS-AGOTADOS
023400                   VARYING WKS-ATM-NDX FROM 1 BY 1
023500                   UNTIL WKS-ATM-NDX > WKS-ATM-TOTAL
023600           PERFORM 700-REGRABAR-ARCHIVOS
023700           PERFORM 750-LLAMAR-ESTADISTICAS
023800           PERFORM 900-FIN
023900           STOP RUN.
024000       000-MAIN-E. EXIT.
024100      *
024200       100-INICIO SECTION.
024300           ACCEPT WKS-FHS-FECHA FROM DATE YYYYMMDD
024400           ACCEPT WKS-FHS-HORA  FROM TIME
024500           OPEN I-O EXAMFILE
024600           OPEN INPUT  QUESFILE
024700           OPEN I-O    ANSWFILE
024800                       ATTMFILE
024900           DISPLAY 'EDU4102 INICIA REVISION DE CICLO DE VIDA '
025000                   WKS-FHS-FECHA UPON CONSOLE.
025100       100-INICIO-E. EXIT.
025200      ******************************************************************
025300      *      200 - CARGA LOS CUATRO ARCHIVOS A MEMORIA                 *
025400      ******************************************************************
025500       200-CARGAR-ARCHIVOS SECTION.
025600           PERFORM 210-CARGAR-EXAMENES
025700           PERFORM 220-CARGAR-PREGUNTAS
025800           PERFORM 230-CARGAR-RESPUESTAS
025900           PERFORM 240-CARGAR-INTENTOS.
026000       200-CARGAR-ARCHIVOS-E. EXIT.
026100      *
026200       210-CARGAR-EXAMENES SECTION.
026300           MOVE ZEROS TO WKS-EXM-TOTAL
026400           READ EXAMFILE
026500               AT END SET FS-EXAMFILE-EOF TO TRUE
026600           END-READ
026700           PERFORM 211-GUARDAR-EXAMEN
026800                   UNTIL FS-EXAMFILE-EOF.
026900       210-CARGAR-EXAMENES-E. EXIT.
027000      *
027100       211-GUARDAR-EXAMEN SECTION.
027200           ADD 1 TO WKS-EXM-TOTAL
027300           SET WKS-EXM-NDX TO WKS-EXM-TOTAL
027400           MOVE EXM-REGISTRO-FD TO WKS-EXM-DATO (WKS-EXM-NDX)
027500           READ EXAMFILE
027600               AT END SET FS-EXAMFILE-EOF TO TRUE
027700           END-READ.
027800       211-GUARDAR-EXAMEN-E. EXIT.
027900      *
028000       220-CARGAR-PREGUNTAS SECTION.
028100           MOVE ZEROS TO WKS-QST-TOTAL
028200           READ QUESFILE
028300               AT END SET FS-QUESFILE-EOF TO TRUE
028400           END-READ
028500           PERFORM 221-GUARDAR-PREGUNTA
028600                   UNTIL FS-QUESFILE-EOF.
028700       220-CARGAR-PREGUNTAS-E. EXIT.
028800      *
028900       221-GUARDAR-PREGUNTA SECTION.
029000           ADD 1 TO WKS-QST-TOTAL
029100           SET WKS-QST-NDX TO WKS-QST-TOTAL
029200           MOVE QST-REGISTRO-FD TO WKS-QST-DATO (WKS-QST-NDX)
029300           READ QUESFILE
029400               AT END SET FS-QUESFILE-EOF TO TRUE
029500           END-READ.
029600       221-GUARDAR-PREGUNTA-E. EXIT.
029700      *
029800       230-CARGAR-RESPUESTAS SECTION.
029900           MOVE ZEROS TO WKS-ANS-TOTAL
030000           READ ANSWFILE
030100               AT END SET FS-ANSWFILE-EOF TO TRUE
030200           END-READ
030300           PERFORM 231-GUARDAR-RESPUESTA
030400                   UNTIL FS-ANSWFILE-EOF.
030500       230-CARGAR-RESPUESTAS-E. EXIT.
030600      *
030700       231-GUARDAR-RESPUESTA SECTION.
030800           ADD 1 TO WKS-ANS-TOTAL
030900           SET WKS-ANS-NDX TO WKS-ANS-TOTAL
031000           MOVE ANS-REGISTRO-FD TO WKS-ANS-DATO (WKS-ANS-NDX)
031100           READ ANSWFILE
031200               AT END SET FS-ANSWFILE-EOF TO TRUE
031300           END-READ.
031400       231-GUARDAR-RESPUESTA-E. EXIT.
031500      *
031600       240-CARGAR-INTENTOS SECTION.
031700           MOVE ZEROS TO WKS-ATM-TOTAL
031800           READ ATTMFILE
031900               AT END SET FS-ATTMFILE-EOF TO TRUE
032000           END-READ
032100           PERFORM 241-GUARDAR-INTENTO
032200                   UNTIL FS-ATTMFILE-EOF.
032300       240-CARGAR-INTENTOS-E. EXIT.
032400      *
032500       241-GUARDAR-INTENTO SECTION.
032600           ADD 1 TO WKS-ATM-TOTAL
032700           SET WKS-ATM-NDX TO WKS-ATM-TOTAL
032800           MOVE ATM-REGISTRO-FD TO WKS-ATM-DATO (WKS-ATM-NDX)
032900           READ ATTMFILE
033000               AT END SET FS-ATTMFILE-EOF TO TRUE
033100           END-READ.
033200       241-GUARDAR-INTENTO-E. EXIT.
033300      ******************************************************************
033400      *   400 - ACTIVA LOS EXAMENES SCHEDULED CUYA VENTANA YA ABRIO    *
033500      ******************************************************************
033600       400-ACTIVAR-EXAMENES-PROGRAMADOS SECTION.
033700           MOVE WKS-EXM-DATO (WKS-EXM-NDX) TO EXM-REGISTRO
033800           IF EXM-PROGRAMADO
033900              IF WKS-FHS-FECHA > EXM-DESDE-FECHA
034000                 OR (WKS-FHS-FECHA = EXM-DESDE-FECHA
034100                     AND WKS-FHS-HORA NOT < EXM-DESDE-HORA)
034200                 SET EXM-ACTIVO TO TRUE
034300                 MOVE EXM-REGISTRO TO WKS-EXM-DATO (WKS-EXM-NDX)
034400                 ADD 1 TO WKS-CTA-ACTIVADOS
034500              END-IF
034600           END-IF.
034700       400-ACTIVAR-EXAMENES-PROGRAMADOS-E. EXIT.
034800      ******************************************************************
034900      *   410 - FINALIZA LOS EXAMENES ACTIVE CUYA VENTANA YA CERRO.    *
035000      *   TODO INTENTO STARTED/IN_PROGRESS DE ESE EXAMEN SE ENVIA DE   *
035100      *   OFICIO (AUTO_SUBMITTED) Y SE CALIFICA DE INMEDIATO (VER      *
035200      *   BITACORA 2024-0065).                                         *
035300      ******************************************************************
035400       410-FINALIZAR-EXAMENES-ACTIVOS SECTION.
035500           MOVE WKS-EXM-DATO (WKS-EXM-NDX) TO EXM-REGISTRO
035600           IF EXM-ACTIVO
035700              IF WKS-FHS-FECHA > EXM-HASTA-FECHA
035800                 OR (WKS-FHS-FECHA = EXM-HASTA-FECHA
035900                     AND WKS-FHS-HORA NOT < EXM-HASTA-HORA)
036000                 SET EXM-FINALIZADO TO TRUE
036100                 MOVE EXM-REGISTRO TO WKS-EXM-DATO (WKS-EXM-NDX)
036200                 ADD 1 TO WKS-CTA-FINALIZADOS
036300                 PERFORM 411-ENVIAR-INTENTOS-DEL-EXAMEN
036400                         VARYING WKS-ATM-NDX FROM 1 BY 1
036500                         UNTIL WKS-ATM-NDX > WKS-ATM-TOTAL
036600              END-IF
036700          END-IF.
036800       410-FINALIZAR-EXAMENES-ACTIVOS-E. EXIT.
036900      *
037000      *   411 - ENVIA DE OFICIO (AUTO_SUBMITTED) Y CALIFICA CADA        *
037100      *   INTENTO STARTED/IN_PROGRESS DEL EXAMEN QUE SE ACABA DE        *
037200      *   FINALIZAR.  REUTILIZA 530/540/541/542 DEL CIERRE FORZADO.     *
037300       411-ENVIAR-INTENTOS-DEL-EXAMEN SECTION.
037400           MOVE WKS-ATM-DATO (WKS-ATM-NDX) TO ATM-REGISTRO
037500           IF ATM-EXAMEN-ID = EXM-EXAMEN-ID
037600              AND ATM-PENDIENTE-DE-CIERRE
037700              SET ATM-AUTO-ENVIADO TO TRUE
037800              MOVE WKS-FHS-FECHA TO ATM-ENVIADO-FECHA
037900              MOVE WKS-FHS-HORA  TO ATM-ENVIADO-HORA
038000              MOVE ATM-REGISTRO TO WKS-ATM-DATO (WKS-ATM-NDX)
038100              ADD 1 TO WKS-CTA-AUTO-ENVIADOS
038200              PERFORM 530-CERRAR-INTENTO-FORZADO
038300           END-IF.
038400       411-ENVIAR-INTENTOS-DEL-EXAMEN-E. EXIT.
038500      ******************************************************************
038600      *   500 - VENCE LOS INTENTOS INICIADOS/EN PROGRESO QUE YA        *
038700      *   AGOTARON LA DURACION DE SU EXAMEN, Y LOS CALIFICA DE UNA VEZ *
038800      ******************************************************************
038900       500-VENCER-INTENTOS-AGOTADOS SECTION.
039000           MOVE WKS-ATM-DATO (WKS-ATM-NDX) TO ATM-REGISTRO
039100           IF ATM-PENDIENTE-DE-CIERRE
039200              PERFORM 510-CALCULAR-MINUTOS-TRANSCURRIDOS
039300              PERFORM 520-BUSCAR-EXAMEN-DEL-INTENTO
039400              IF NOT WKS-INTENTO-CON-ERROR
039500                 AND WKS-MIN-TRANSCURRIDO >= EXM-DURACION-MINUTOS
039600                 SET ATM-VENCIDO TO TRUE
039700                 MOVE ATM-REGISTRO TO WKS-ATM-DATO (WKS-ATM-NDX)
039800                 ADD 1 TO WKS-CTA-VENCIDOS
039900                 PERFORM 530-CERRAR-INTENTO-FORZADO
040000              END-IF
040100           END-IF.
040200       500-VENCER-INTENTOS-AGOTADOS-E. EXIT.
040300      ******************************************************************
040400      *   510 - MINUTOS TRANSCURRIDOS: SI EL INTENTO INICIO OTRO DIA   *
040500      *   SE DA POR VENCIDO DE UNA VEZ (VER BITACORA 09/02/1993)       *
040600      ******************************************************************
040700       510-CALCULAR-MINUTOS-TRANSCURRIDOS SECTION.
040800           IF ATM-INICIADO-FECHA < WKS-FHS-FECHA
040900              MOVE 999999 TO WKS-MIN-TRANSCURRIDO
041000           ELSE
041100              MOVE ATM-INICIADO-HORA TO WKS-HORA-INICIO-R
041200              COMPUTE WKS-MIN-INICIO = WKS-HI-HH * 60 + WKS-HI-MM
041300              COMPUTE WKS-MIN-ACTUAL = WKS-FHS-HH * 60 + WKS-FHS-MM
041400              COMPUTE WKS-MIN-TRANSCURRIDO =
041500                      WKS-MIN-ACTUAL - WKS-MIN-INICIO
041600           END-IF.
041700       510-CALCULAR-MINUTOS-TRANSCURRIDOS-E. EXIT.
041800      *
041900       520-BUSCAR-EXAMEN-DEL-INTENTO SECTION.
042000           MOVE 'Y' TO WKS-SW-ERROR-INTENTO
042100           PERFORM 521-PROBAR-UN-EXAMEN
042200                   VARYING WKS-EXM-NDX FROM 1 BY 1
042300                   UNTIL WKS-EXM-NDX > WKS-EXM-TOTAL
042400                   OR NOT WKS-INTENTO-CON-ERROR.
042500       520-BUSCAR-EXAMEN-DEL-INTENTO-E. EXIT.
042600      *
042700       521-PROBAR-UN-EXAMEN SECTION.
042800           MOVE WKS-EXM-DATO (WKS-EXM-NDX) TO EXM-REGISTRO
042900           IF EXM-EXAMEN-ID = ATM-EXAMEN-ID
043000              MOVE 'N' TO WKS-SW-ERROR-INTENTO
043100           END-IF.
043200       521-PROBAR-UN-EXAMEN-E. EXIT.
043300      ******************************************************************
043400      *   530 - ARMA LA TABLA DE CALIFICACION Y LLAMA A EDU4100 PARA   *
043500      *   EL CIERRE FORZADO DEL INTENTO VENCIDO                        *
043600      ******************************************************************
043700       530-CERRAR-INTENTO-FORZADO SECTION.
043800           MOVE EXM-NOTA-APROBACION TO NOTA-APROBACION
043900           MOVE ZEROS TO CANTIDAD-PREGUNTAS
044000           PERFORM 531-RECORRER-PREGUNTAS-DEL-EXAMEN
044100                   VARYING WKS-QST-NDX FROM 1 BY 1
044200                   UNTIL WKS-QST-NDX > WKS-QST-TOTAL
044300           IF CANTIDAD-PREGUNTAS > ZEROS
044400              CALL 'EDU4100' USING NOTA-APROBACION
044500                                    CANTIDAD-PREGUNTAS
044600                                    TABLA-CALIFICACION
044700                                    RESULTADO-INTENTO
044800              PERFORM 540-ACTUALIZAR-INTENTO-CALIFICADO
044900           END-IF.
045000       530-CERRAR-INTENTO-FORZADO-E. EXIT.
045100      *
045200       531-RECORRER-PREGUNTAS-DEL-EXAMEN SECTION.
045300           MOVE WKS-QST-DATO (WKS-QST-NDX) TO QST-REGISTRO
045400           IF QST-EXAMEN-ID = ATM-EXAMEN-ID
045500              PERFORM 532-EMPAREJAR-RESPUESTA
045600           END-IF.
045700       531-RECORRER-PREGUNTAS-DEL-EXAMEN-E. EXIT.
045800      *
045900       532-EMPAREJAR-RESPUESTA SECTION.
046000           IF CANTIDAD-PREGUNTAS < 200
046100              ADD 1 TO CANTIDAD-PREGUNTAS
046200              MOVE QST-PREGUNTA-ID        TO
046300                   PREGUNTA-ID (CANTIDAD-PREGUNTAS)
046400              MOVE QST-TIPO               TO
046500                   TIPO-PREGUNTA (CANTIDAD-PREGUNTAS)
046600              MOVE QST-PUNTOS             TO
046700                   PUNTOS-PREGUNTA (CANTIDAD-PREGUNTAS)
046800              MOVE QST-RESPUESTA-CORRECTA TO
046900                   RESPUESTA-CORRECTA (CANTIDAD-PREGUNTAS)
047000              MOVE SPACES TO RESPUESTA-ESTUDIANTE (CANTIDAD-PREGUNTAS)
047100              PERFORM 533-BUSCAR-RESPUESTA-ESTUDIANTE
047200                      VARYING WKS-ANS-NDX FROM 1 BY 1
047300                      UNTIL WKS-ANS-NDX > WKS-ANS-TOTAL
047400           END-IF.
047500       532-EMPAREJAR-RESPUESTA-E. EXIT.
047600      *
047700       533-BUSCAR-RESPUESTA-ESTUDIANTE SECTION.
047800           MOVE WKS-ANS-DATO (WKS-ANS-NDX) TO ANS-REGISTRO
047900           IF ANS-INTENTO-ID = ATM-INTENTO-ID
048000              AND ANS-PREGUNTA-ID = QST-PREGUNTA-ID
048100              MOVE ANS-RESPUESTA-ESTUDIANTE TO
048200                   RESPUESTA-ESTUDIANTE (CANTIDAD-PREGUNTAS)
048300           END-IF.
048400       533-BUSCAR-RESPUESTA-ESTUDIANTE-E. EXIT.
048500      ******************************************************************
048600      *   540 - GRABA EL RESULTADO DEL CIERRE FORZADO EN LAS TABLAS    *
048700      ******************************************************************
048800       540-ACTUALIZAR-INTENTO-CALIFICADO SECTION.
048900           MOVE NOTA-PORCENTAJE  TO ATM-NOTA
049000           MOVE LETRA-CALIFICACION            TO ATM-LETRA
049100           MOVE INDICADOR-APROBADO         TO ATM-APROBADO
049200           MOVE WKS-FHS-FECHA       TO ATM-CALIFICADO-FECHA
049300           MOVE WKS-FHS-HORA        TO ATM-CALIFICADO-HORA
049400           SET  ATM-CALIFICADO      TO TRUE
049500           MOVE ATM-REGISTRO TO WKS-ATM-DATO (WKS-ATM-NDX)
049600           PERFORM 541-GRABAR-RESPUESTAS-DEL-INTENTO
049700                   VARYING WKS-J FROM 1 BY 1
049800                   UNTIL WKS-J > CANTIDAD-PREGUNTAS.
049900       540-ACTUALIZAR-INTENTO-CALIFICADO-E. EXIT.
050000      *
050100       541-GRABAR-RESPUESTAS-DEL-INTENTO SECTION.
050200           PERFORM 542-GRABAR-UNA-RESPUESTA
050300                   VARYING WKS-ANS-NDX FROM 1 BY 1
050400                   UNTIL WKS-ANS-NDX > WKS-ANS-TOTAL.
050500       541-GRABAR-RESPUESTAS-DEL-INTENTO-E. EXIT.
050600      *
050700       542-GRABAR-UNA-RESPUESTA SECTION.
050800           MOVE WKS-ANS-DATO (WKS-ANS-NDX) TO ANS-REGISTRO
050900           IF ANS-INTENTO-ID = ATM-INTENTO-ID
051000              AND ANS-PREGUNTA-ID = PREGUNTA-ID (WKS-J)
051100              MOVE ES-CORRECTO (WKS-J) TO ANS-ES-CORRECTO
051200              MOVE PUNTAJE-OBTENIDO (WKS-J)     TO ANS-PUNTAJE
051300              MOVE ANS-REGISTRO TO WKS-ANS-DATO (WKS-ANS-NDX)
051400           END-IF.
051500       542-GRABAR-UNA-RESPUESTA-E. EXIT.
051600      ******************************************************************
051700      *   700 - REGRABA EXAMFILE, ANSWFILE Y ATTMFILE COMPLETOS        *
051800      ******************************************************************
051900       700-REGRABAR-ARCHIVOS SECTION.
052000           CLOSE EXAMFILE
052100           CLOSE ANSWFILE
052200           CLOSE ATTMFILE
052300           OPEN OUTPUT EXAMFILE
052400           OPEN OUTPUT ANSWFILE
052500           OPEN OUTPUT ATTMFILE
052600           PERFORM 710-REGRABAR-UN-EXAMEN
052700                   VARYING WKS-EXM-NDX FROM 1 BY 1
052800                   UNTIL WKS-EXM-NDX > WKS-EXM-TOTAL
052900           PERFORM 720-REGRABAR-UNA-RESPUESTA
053000                   VARYING WKS-ANS-NDX FROM 1 BY 1
053100                   UNTIL WKS-ANS-NDX > WKS-ANS-TOTAL
053200           PERFORM 730-REGRABAR-UN-INTENTO
053300                   VARYING WKS-ATM-NDX FROM 1 BY 1
053400                   UNTIL WKS-ATM-NDX > WKS-ATM-TOTAL
053500           CLOSE EXAMFILE
053600           CLOSE ANSWFILE
053700           CLOSE ATTMFILE.
053800       700-REGRABAR-ARCHIVOS-E. EXIT.
053900      *
054000       710-REGRABAR-UN-EXAMEN SECTION.
054100           MOVE WKS-EXM-DATO (WKS-EXM-NDX) TO EXM-REGISTRO-FD
054200           WRITE EXM-REGISTRO-FD.
054300       710-REGRABAR-UN-EXAMEN-E. EXIT.
054400      *
054500       720-REGRABAR-UNA-RESPUESTA SECTION.
054600           MOVE WKS-ANS-DATO (WKS-ANS-NDX) TO ANS-REGISTRO-FD
054700           WRITE ANS-REGISTRO-FD.
054800       720-REGRABAR-UNA-RESPUESTA-E. EXIT.
054900      *
055000       730-REGRABAR-UN-INTENTO SECTION.
055100           MOVE WKS-ATM-DATO (WKS-ATM-NDX) TO ATM-REGISTRO-FD
055200           WRITE ATM-REGISTRO-FD.
055300       730-REGRABAR-UN-INTENTO-E. EXIT.
055400      ******************************************************************
055500      *   750 - REFRESCA LAS ESTADISTICAS (VER SOLICITUD 2024-0059)    *
055600      ******************************************************************
055700       750-LLAMAR-ESTADISTICAS SECTION.
055800           CALL 'EDU4103'.
055900       750-LLAMAR-ESTADISTICAS-E. EXIT.
056000      *
056100       900-FIN SECTION.
056200           CLOSE QUESFILE
056300           DISPLAY 'EDU4102 ACTIVADOS='    WKS-CTA-ACTIVADOS
056400                   ' FINALIZADOS='         WKS-CTA-FINALIZADOS
056500                   ' AUTO-ENVIADOS='       WKS-CTA-AUTO-ENVIADOS
056600                   ' VENCIDOS='            WKS-CTA-VENCIDOS
056700                   UPON CONSOLE
056800           DISPLAY 'EDU4102 TERMINA REVISION DE CICLO DE VIDA' UPON
056900                   CONSOLE.
057000       900-FIN-E. EXIT.
